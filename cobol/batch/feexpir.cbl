000100*****************************************************************
000110*                                                               *
000120*            Fridge Elf - FE920 Expiry Check Job                *
000130*                                                                *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             feexpir.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       25/11/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Nightly 09:00 run.  For every user with
000270*                        expiry warnings switched on, scans that
000280*                        user's active food items for anything
000290*                        due within the user's warning window
000300*                        and writes one Expiry-Warning block to
000310*                        the notification print file.
000320*
000330*    Files used.         NOTFST.  Notify-Settings (loaded to WS).
000340*                        FRIDGE.  Fridge Master (loaded to WS).
000350*                        FDITM.   Food Item Master (loaded to WS).
000360*                        PRTFIL.  Notification print file, out
000362*                                 via the Expiry-Warning-Report
000364*                                 Report Writer group.
000370*
000380*    Called Modules.     fedate  - days-remaining arithmetic.
000390*                        fedflt  - default settings when a user
000400*                                  owning a fridge has never
000410*                                  saved a Notify-Settings record.
000420*
000430*    Error messages used.
000440*                        FE001 - FE003.
000450*
000460* Changes:
000470* 25/11/87 pjm - Created.
000480* 03/12/87 pjm - Chg driver to walk the Fridge table by owning
000490*                user rather than the Notify-Settings file, so
000500*                a user who never saved settings still gets the
000510*                default expiry check (calls fedflt).
000520* 18/01/88 pjm - Cap of 5 detail lines enforced here, count line
000530*                still shows every qualifying item per FE-002.
000540* 17/09/98 pjm - Year 2000 review - Warning-Jdn worked out via
000550*                fedate, Ccyy carried in full throughout.  No
000560*                2-digit year fields in this program.  Signed
000570*                off for Y2K.
000580* 08/01/26 pjm - Re-versioned for fe-suite v1.00, table sizes
000590*                bumped from the old pilot limits of 200/2000.
000600* 10/01/26 pjm - Added WS-File-Status-Codes - the Fridg/Notst/
000610*                FdItm/Print status fields were being tested
000620*                and moved to without ever being declared.
000630* 10/01/26 pjm - Recast every inline Perform...End-Perform as an
000640*                out-of-line Perform Thru of its own paragraph,
000650*                to match house style in FE925/FE910/FE930 - a
000660*                maintenance reviewer flagged the inline loops.
000663* 11/01/26 pjm - Print-File moved onto Report Writer - title/
000665*                count/detail groups in Expiry-Warning-Report,
000667*                Ewn-Wording now held per line in wsewrn.cob for
000668*                the detail group's Source clause.  Also found
000669*                the Copy "wsewrn.cob" was missing from this
000670*                program altogether - added below while in here.
000673*
000680 environment              division.
000690*================================
000700 copy "envdiv.cob".
000710 input-output             section.
000720*------------------------------
000730 file-control.
000740     copy "selnotst.cob".
000750     copy "selfridg.cob".
000760     copy "selfditm.cob".
000770     copy "selprint.cob".
000780 data                     division.
000790*================================
000800 file section.
000810*------------------------------
000820 copy "fdnotst.cob".
000830 copy "fdfridg.cob".
000840 copy "fdfditm.cob".
000850 fd  Print-File
000855     report is Expiry-Warning-Report.
000870 working-storage          section.
000880*------------------------------
000890*
000900 01  WS-File-Status-Codes.
000910     03  FE-Fridg-Status     pic xx.
000920     03  FE-Notst-Status     pic xx.
000930     03  FE-FdItm-Status     pic xx.
000940     03  FE-Print-Status     pic xx.
000950     03  filler              pic x(4).
000955*
000957 copy "wsewrn.cob".
000960*
000970*    In-memory tables - the three master files are small enough
000980*    for a household batch run to be held in full.  Raise the
000990*    two limits below if FE-003 ever turns up in the Sysout.
001000 77  WS-Max-Fridges          pic 9(4)    comp    value 500.
001010 77  WS-Max-Items            pic 9(5)    comp    value 5000.
001020 77  WS-Max-Settings         pic 9(4)    comp    value 500.
001030*
001040 01  WS-Fridge-Table.
001050     03  WS-Fridge-Entry     occurs 500.
001060         05  WS-Frg-No        pic 9(4).
001070         05  WS-Frg-User-No   pic 9(4).
001080         05  filler           pic x(4).
001090 01  WS-Fridge-Count         pic 9(4)    comp    value zero.
001100*
001110 01  WS-Settings-Table.
001120     03  WS-Settings-Entry   occurs 500.
001130         05  WS-Set-Record.
001140             07  filler       pic x(38).
001150 01  WS-Settings-Count       pic 9(4)    comp    value zero.
001160*
001170 01  WS-Item-Table.
001180     03  WS-Item-Entry       occurs 5000.
001190         05  WS-Itm-Record.
001200             07  filler       pic x(89).
001210 01  WS-Item-Count            pic 9(5)   comp    value zero.
001220*
001230 01  WS-Item-Brkdwn redefines WS-Item-Table.
001240     03  WS-Item-View         occurs 5000.
001250         05  WS-Itm-No        pic 9(6).
001260         05  WS-Itm-Frg-No    pic 9(4).
001270         05  filler           pic x(20).
001280         05  filler           pic x(12).
001290         05  filler           pic s9(5)v99.
001300         05  filler           pic 9(8).
001310         05  WS-Itm-Expiry    pic 9(8).
001320         05  WS-Itm-Status    pic x.
001330         05  filler           pic x(8).
001340         05  filler           pic x.
001350         05  filler           pic x(14).
001360*
001370 01  WS-Settings-Brkdwn redefines WS-Settings-Table.
001380     03  WS-Set-View          occurs 500.
001390         05  WS-Set-User-No   pic 9(4).
001400         05  filler           pic x(34).
001410*
001420 01  WS-Today-Date            pic 9(8).
001430 01  WS-Fridge-Ix             pic 9(4)    comp.
001440 01  WS-Item-Ix               pic 9(5)    comp.
001450 01  WS-Settings-Ix           pic 9(4)    comp.
001460 01  WS-Settings-Found        pic x       value "N".
001470     88  WS-Settings-Was-Found    value "Y".
001480 01  WS-This-User-No          pic 9(4).
001490 01  WS-This-Fridge-No        pic 9(4).
001500*
001510 01  WS-Fedate-Parms.
001520     03  WS-Fed-Function      pic x.
001530     03  WS-Fed-In-Date-1     pic 9(8).
001540     03  WS-Fed-In-Date-2     pic 9(8).
001550     03  WS-Fed-Out-Date      pic 9(8).
001560     03  WS-Fed-Out-Days      pic s9(5).
001570     03  WS-Fed-Out-Jdn       binary-long.
001580     03  filler               pic x(5).
001590*
001620 01  WS-Detail-Ix             pic 9       comp.
001640 01  WS-Abs-Days              pic 9(3).
001650 01  WS-Pos-Days              pic 9(3).
001660*
001670 01  Error-Messages.
001680     03  FE001            pic x(41) value
001690         "FE001 Fridge table full, run curtailed".
001700     03  FE002            pic x(41) value
001710         "FE002 Item table full, run curtailed".
001720     03  FE003            pic x(41) value
001730         "FE003 Settings table full, run curtailed".
001740*
001741 report section.
001742*------------------------------
001743*    Expiry Warning Report - one block per user with qualifying
001744*    items.  Title and count lines always print; detail lines
001745*    are Generate'd once per table entry (max 5, held by
001746*    Ewn-Line-Count).  No page heading, no control breaks.
001747 rd  Expiry-Warning-Report.
001748 01  Ewn-Header-Grp           type detail.
001749     03  line 1.
001750         05  col  1   pic x(14)   value "EXPIRY WARNING".
001751     03  line plus 1.
001752         05  col  1   pic x(9)    value "YOU HAVE ".
001753         05  col 10   pic zzz9    source Ewn-Qualify-Count.
001754         05  col 15   pic x(24)   value
001755                  " ITEMS NEEDING ATTENTION".
001756 01  Ewn-Detail-Grp           type detail.
001757     03  line plus 1.
001758         05  col  1   pic x(20)   source Ewn-Item-Name (WS-Detail-Ix).
001759         05  col 22   pic x(16)   source Ewn-Wording (WS-Detail-Ix).
001761*
001762 procedure division.
001763*=========================================================
001770*
001780 aa000-Main               section.
001790*********************************
001800     accept   WS-Today-Date from date YYYYMMDD.
001810     perform  aa010-Load-Tables.
001820     open     output Print-File.
001830     perform  aa020-Drive-By-Fridge.
001840     close    Print-File.
001850     goback.
001860*
001870 aa000-Exit.  exit section.
001880*
001890 aa010-Load-Tables            section.
001900*********************************
001910     move     zero to WS-Fridge-Count WS-Settings-Count WS-Item-Count.
001920     open     input FE-Fridge-File.
001930     perform  bb011-Read-One-Fridge thru bb011-Exit
001940              until FE-Fridg-Status = "10".
001950     close    FE-Fridge-File.
001960     open     input FE-Notify-Settings-File.
001970     perform  bb021-Read-One-Setting thru bb021-Exit
001980              until FE-Notst-Status = "10".
001990     close    FE-Notify-Settings-File.
002000     open     input FE-Food-Item-File.
002010     perform  bb031-Read-One-Item thru bb031-Exit
002020              until FE-FdItm-Status = "10".
002030     close    FE-Food-Item-File.
002040*
002050 aa010-Exit.  exit section.
002060*
002070 aa020-Drive-By-Fridge         section.
002080*********************************
002090*    One Expiry-Warning block per user, not per fridge - a user
002100*    with two fridges still gets one notification.
002110     move     zero to WS-This-User-No.
002120     perform  aa021-Drive-One-Fridge thru aa021-Exit
002130              varying WS-Fridge-Ix from 1 by 1
002140              until   WS-Fridge-Ix > WS-Fridge-Count.
002150*
002160 aa020-Exit.  exit section.
002170*
002180 aa021-Drive-One-Fridge        section.
002190*********************************
002200     if       WS-Frg-User-No (WS-Fridge-Ix) not = WS-This-User-No
002210              move    WS-Frg-User-No (WS-Fridge-Ix) to WS-This-User-No
002220              perform bb040-Resolve-Settings thru bb040-Exit
002230              if      Ntf-Expiry-Is-On
002240                      perform cc010-Scan-User-Items thru cc010-Exit
002250              end-if
002260     end-if.
002270*
002280 aa021-Exit.  exit section.
002290*
002300 bb011-Read-One-Fridge        section.
002310*********************************
002320     if       WS-Fridge-Count >= WS-Max-Fridges
002330              display FE001
002340              move    "10" to FE-Fridg-Status
002350              go to   bb011-Exit
002360     end-if.
002370     read     FE-Fridge-File next record
002380              at end move "10" to FE-Fridg-Status
002390              not at end
002400                   add  1 to WS-Fridge-Count
002410                   move Frg-Fridge-No to WS-Frg-No (WS-Fridge-Count)
002420                   move Frg-User-No
002430                           to WS-Frg-User-No (WS-Fridge-Count)
002440     end-read.
002450*
002460 bb011-Exit.  exit section.
002470*
002480 bb021-Read-One-Setting       section.
002490*********************************
002500     if       WS-Settings-Count >= WS-Max-Settings
002510              display FE003
002520              move    "10" to FE-Notst-Status
002530              go to   bb021-Exit
002540     end-if.
002550     read     FE-Notify-Settings-File next record
002560              at end move "10" to FE-Notst-Status
002570              not at end
002580                   add  1 to WS-Settings-Count
002590                   move FE-Notify-Settings-Record
002600                           to WS-Settings-Entry (WS-Settings-Count)
002610     end-read.
002620*
002630 bb021-Exit.  exit section.
002640*
002650 bb031-Read-One-Item          section.
002660*********************************
002670     if       WS-Item-Count >= WS-Max-Items
002680              display FE002
002690              move    "10" to FE-FdItm-Status
002700              go to   bb031-Exit
002710     end-if.
002720     read     FE-Food-Item-File next record
002730              at end move "10" to FE-FdItm-Status
002740              not at end
002750                   add  1 to WS-Item-Count
002760                   move FE-Food-Item-Record
002770                           to WS-Item-Entry (WS-Item-Count)
002780     end-read.
002790*
002800 bb031-Exit.  exit section.
002810*
002820 bb040-Resolve-Settings        section.
002830*********************************
002840*    Look for a saved settings record for WS-This-User-No; if
002850*    none is on file, fedflt builds the house default in place
002860*    of FE-Notify-Settings-Record so the rest of the logic runs
002870*    unchanged either way.
002880     move     "N" to WS-Settings-Found.
002890     perform  bb041-Check-One-Setting thru bb041-Exit
002900              varying WS-Settings-Ix from 1 by 1
002910              until   WS-Settings-Ix > WS-Settings-Count
002920                   or WS-Settings-Was-Found.
002930     if       not WS-Settings-Was-Found
002940              call   "fedflt" using WS-This-User-No
002950                                    FE-Notify-Settings-Record
002960     end-if.
002970*
002980 bb040-Exit.  exit section.
002990*
003000 bb041-Check-One-Setting       section.
003010*********************************
003020     if       WS-Set-User-No (WS-Settings-Ix) = WS-This-User-No
003030              move    WS-Settings-Entry (WS-Settings-Ix)
003040                       to FE-Notify-Settings-Record
003050              move    "Y" to WS-Settings-Found
003060     end-if.
003070*
003080 bb041-Exit.  exit section.
003090*
003100 cc010-Scan-User-Items         section.
003110*********************************
003120     move     zero to Ewn-Qualify-Count.
003130     move     zero to Ewn-Line-Count.
003140     perform  cc011-Scan-One-Fridge thru cc011-Exit
003150              varying WS-Fridge-Ix from 1 by 1
003160              until   WS-Fridge-Ix > WS-Fridge-Count.
003170     if       Ewn-Qualify-Count > zero
003180              perform ee010-Write-Notification thru ee010-Exit
003190     end-if.
003200*
003210 cc010-Exit.  exit section.
003220*
003230 cc011-Scan-One-Fridge         section.
003240*********************************
003250     if       WS-Frg-User-No (WS-Fridge-Ix) = WS-This-User-No
003260              move    WS-Frg-No (WS-Fridge-Ix) to WS-This-Fridge-No
003270              perform dd010-Scan-Fridge-Items thru dd010-Exit
003280     end-if.
003290*
003300 cc011-Exit.  exit section.
003310*
003320 dd010-Scan-Fridge-Items       section.
003330*********************************
003340     perform  dd011-Test-One-Item thru dd011-Exit
003350              varying WS-Item-Ix from 1 by 1
003360              until   WS-Item-Ix > WS-Item-Count.
003370*
003380 dd010-Exit.  exit section.
003390*
003400 dd011-Test-One-Item           section.
003410*********************************
003420     if       WS-Itm-Frg-No (WS-Item-Ix) = WS-This-Fridge-No
003430         and  WS-Itm-Status (WS-Item-Ix) = "A"
003440         and  WS-Itm-Expiry (WS-Item-Ix) not = zero
003450              perform ff010-Test-Item thru ff010-Exit
003460     end-if.
003470*
003480 dd011-Exit.  exit section.
003490*
003500 ff010-Test-Item               section.
003510*********************************
003520     move     "D" to WS-Fed-Function.
003530     move     WS-Itm-Expiry (WS-Item-Ix) to WS-Fed-In-Date-1.
003540     move     WS-Today-Date to WS-Fed-In-Date-2.
003550     call     "fedate" using WS-Fedate-Parms.
003560     if       WS-Fed-Out-Days <= Ntf-Expiry-Warn-Days
003570              add     1 to Ewn-Qualify-Count
003580              if      Ewn-Line-Count < 5
003590                      add     1 to Ewn-Line-Count
003600                      move    WS-Itm-Record (WS-Item-Ix)
003610                               to FE-Food-Item-Record
003620                      move    Itm-Name
003630                               to Ewn-Item-Name (Ewn-Line-Count)
003640                      move    Itm-Expiry-Date
003650                               to Ewn-Expiry-Date (Ewn-Line-Count)
003660                      move    WS-Fed-Out-Days
003670                               to Ewn-Days-Remaining (Ewn-Line-Count)
003680              end-if
003690     end-if.
003700*
003710 ff010-Exit.  exit section.
003720*
003730 ee010-Write-Notification      section.
003740*********************************
003745     initiate Expiry-Warning-Report.
003750     generate Ewn-Header-Grp.
003850     perform  ee011-Write-One-Detail thru ee011-Exit
003860              varying WS-Detail-Ix from 1 by 1
003870              until   WS-Detail-Ix > Ewn-Line-Count.
003875     terminate Expiry-Warning-Report.
003880*
003890 ee010-Exit.  exit section.
003900*
003910 ee011-Write-One-Detail        section.
003920*********************************
003930     perform  gg010-Build-Wording thru gg010-Exit.
003990     generate Ewn-Detail-Grp.
004000*
004010 ee011-Exit.  exit section.
004020*
004030 gg010-Build-Wording            section.
004040*********************************
004050*    Per FE-business rule: days < 0 "OVERDUE n DAYS", days = 0
004060*    "EXPIRES TODAY", days > 0 "n DAYS LEFT".  Days-Remaining is
004070*    moved into an UNSIGNED field before STRINGing it - the sign
004080*    on a signed DISPLAY item is an overpunch on the last digit,
004090*    not a printable character, so it must never go into STRING
004100*    directly.  Built straight into Ewn-Wording - the Generate
004105*    at ee011 above sources the detail line off the table entry.
004110     move     spaces to Ewn-Wording (WS-Detail-Ix).
004120     evaluate true
004130         when Ewn-Days-Remaining (WS-Detail-Ix) < zero
004140              compute WS-Abs-Days =
004150                      zero - Ewn-Days-Remaining (WS-Detail-Ix)
004160              string  "OVERDUE " delimited by size
004170                      WS-Abs-Days delimited by size
004180                      " DAYS" delimited by size
004190                      into Ewn-Wording (WS-Detail-Ix)
004200         when Ewn-Days-Remaining (WS-Detail-Ix) = zero
004210              move    "EXPIRES TODAY" to Ewn-Wording (WS-Detail-Ix)
004220         when other
004230              move    Ewn-Days-Remaining (WS-Detail-Ix) to WS-Pos-Days
004240              string  WS-Pos-Days delimited by size
004250                      " DAYS LEFT" delimited by size
004260                      into Ewn-Wording (WS-Detail-Ix)
004270     end-evaluate.
004280*
004290 gg010-Exit.  exit section.
004300*
