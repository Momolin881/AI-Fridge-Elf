000100*****************************************************************
000110*                                                               *
000120*            Fridge Elf - FE930 Monthly Send Job               *
000130*                                                               *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             festmt.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       03/12/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Runs straight after FE910 on the 1st of
000270*                        the month.  Reads the Monthly Stats work
000280*                        file FE910 staged, formats one Savings
000290*                        Report per user, and prints a "sent n of
000300*                        t" trailer - a record counts as sent only
000310*                        if the user has a messaging address on
000320*                        file, since there is nowhere to route a
000330*                        statement with none.
000340*
000350*    Files used.         MSTAT.   Monthly Stats Work File, in -
000360*                                 header record first, one detail
000370*                                 record per user follows.
000380*                        NOTFST.  Notify-Settings (loaded to WS) -
000390*                                 read only for Ntf-Line-User-Id.
000400*                        PRTFIL.  Statement print file, out via
000402*                                 the Statement-Report Report
000404*                                 Writer group.
000410*
000420*    Called Modules.     fedflt  - default settings when a user
000430*                                  on MSTAT has never saved a
000440*                                  Notify-Settings record.
000450*
000460*    Error messages used.
000470*                        FE003.
000480*
000490* Changes:
000500* 03/12/87 pjm - Created.
000510* 22/12/87 pjm - Added the closing encouragement line as a fixed
000520*                line separate from the suggestion bullets, per
000530*                ops - FE910's Suggestion-3 slot is sometimes the
000540*                same wording and sometimes is not, depending on
000550*                whether the watch/advice tiers fired that month.
000560* 17/09/98 pjm - Year 2000 review - Stt-Stat-Year already carries
000570*                the century in full.  Signed off for Y2K.
000580* 08/01/26 pjm - Re-versioned for fe-suite v1.00, paragraph names
000590*                brought into line with FE910/FE920/FE925.
000595* 11/01/26 pjm - Print-File moved onto Report Writer.  The
000596*                wasted-items line and the three suggestion
000597*                bullets are now Present When groups rather than
000598*                Perform'd Ifs; the closing line is a Present
000599*                When pair on Stt-Save-Rate, same shape as the
000600*                old Else.  Trailer is now a Type Control
000601*                Footing Final group, fired off Terminate -
000602*                dropped the separate Write after the detail
000603*                loop.  WS-Rate-Edit/Count-Edit/Total-Edit and
000604*                the Title/Body/Bullet scratch lines are gone -
000605*                Report Writer edits straight off the Mstat
000606*                fields, COMP included, no more manual splits.
000607*
000610 environment              division.
000620*================================
000630 copy "envdiv.cob".
000640 input-output             section.
000650*------------------------------
000660 file-control.
000670     copy "selmstat.cob".
000680     copy "selnotst.cob".
000690     copy "selprint.cob".
000700 data                     division.
000710*================================
000720 file section.
000730*------------------------------
000740 copy "fdmstat.cob".
000750 copy "fdnotst.cob".
000760 fd  Print-File
000765     report is Statement-Report.
000780 working-storage          section.
000790*------------------------------
000800*
000810 01  WS-File-Status-Codes.
000820     03  FE-Mstat-Status     pic xx.
000830     03  FE-Notst-Status     pic xx.
000840     03  FE-Print-Status     pic xx.
000850     03  filler              pic x(4).
000860*
000870*    Settings table loaded the same way as FE920/FE925 - see
000880*    FE920's header note on raising WS-Max-Settings if FE003
000890*    turns up in the Sysout.
000900 77  WS-Max-Settings         pic 9(4)    comp    value 500.
000910*
000920 01  WS-Settings-Table.
000930     03  WS-Settings-Entry   occurs 500.
000940         05  WS-Set-Record.
000950             07  filler       pic x(38).
000960 01  WS-Settings-Count       pic 9(4)    comp    value zero.
000970*
000980 01  WS-Settings-Brkdwn redefines WS-Settings-Table.
000990     03  WS-Set-View          occurs 500.
001000         05  WS-Set-User-No   pic 9(4).
001010         05  filler           pic x(34).
001020*
001030 01  WS-Settings-Ix           pic 9(4)    comp.
001040 01  WS-Detail-Ix             pic 9(4)    comp.
001060 01  WS-Settings-Found        pic x       value "N".
001070     88  WS-Settings-Was-Found    value "Y".
001080 01  WS-Head-No-Recs          pic 9(4)    comp.
001090 01  WS-Sent-Count            pic 9(4)    comp    value zero.
001100*
001250 01  Error-Messages.
001260     03  FE003            pic x(41) value
001270         "FE003 Settings table full, run curtailed".
001280*
001281 report section.
001282*------------------------------
001283*    Savings Report - one block per user record on Mstat, plus
001284*    a "sent n of t" footing fired off the one Terminate at the
001285*    end of the run.  No page heading, no per-user control break.
001286 rd  Statement-Report  control final.
001287 01  Stt-Title-Grp            type detail.
001288     03  line 1.
001289         05  col  1   pic 9(4)    source Stt-Stat-Year.
001290         05  col  5   pic x       value "/".
001291         05  col  6   pic 99      source Stt-Stat-Month.
001292         05  col  8   pic x(15)   value " SAVINGS REPORT".
001293 01  Stt-Saved-Grp            type detail.
001294     03  line plus 1.
001295         05  col  1   pic x(15)   value "SAVED AMOUNT: $".
001296         05  col 16   pic 9(7)    source Stt-Saved-Money.
001297         05  col 23   pic x(13)   value "  SAVE RATE: ".
001298         05  col 36   pic zz9.9   source Stt-Save-Rate.
001299         05  col 41   pic x       value "%".
001300 01  Stt-Used-Grp             type detail.
001301     03  line plus 1.
001302         05  col  1   pic x(12)   value "ITEMS USED: ".
001303         05  col 13   pic zzz9    source Stt-Used-Count.
001304 01  Stt-Wasted-Grp           type detail
001305                              present when Stt-Wasted-Count > zero.
001306     03  line plus 1.
001307         05  col  1   pic x(14)   value "ITEMS WASTED: ".
001308         05  col 15   pic zzz9    source Stt-Wasted-Count.
001309         05  col 20   pic x(3)    value " ($".
001310         05  col 23   pic 9(7)    source Stt-Wasted-Money.
001311         05  col 30   pic x       value ")".
001312 01  Stt-Sugg-Head-Grp        type detail.
001313     03  line plus 1.
001314         05  col  1   pic x(12)   value "SUGGESTIONS:".
001315 01  Stt-Sugg1-Grp            type detail
001316                         present when Stt-Sugg-Line (1) not = spaces.
001317     03  line plus 1.
001318         05  col  1   pic x(2)    value "- ".
001319         05  col  3   pic x(60)   source Stt-Sugg-Line (1).
001320 01  Stt-Sugg2-Grp            type detail
001321                         present when Stt-Sugg-Line (2) not = spaces.
001322     03  line plus 1.
001323         05  col  1   pic x(2)    value "- ".
001324         05  col  3   pic x(60)   source Stt-Sugg-Line (2).
001325 01  Stt-Sugg3-Grp            type detail
001326                         present when Stt-Sugg-Line (3) not = spaces.
001327     03  line plus 1.
001328         05  col  1   pic x(2)    value "- ".
001329         05  col  3   pic x(60)   source Stt-Sugg-Line (3).
001330*    The closing line is one of two mutually exclusive literals
001331*    at the same column, Present When'd off Stt-Save-Rate - same
001332*    mutually-exclusive-literal idiom used elsewhere in the house
001333*    Report Writer style for a status-driven closing message.
001334 01  Stt-Close-Good-Grp       type detail
001335                         present when Stt-Save-Rate >= 70.0.
001336     03  line plus 1.
001337         05  col  1   pic x(22)   value "KEEP UP THE GOOD HABIT".
001338 01  Stt-Close-Aim-Grp        type detail
001339                         present when Stt-Save-Rate < 70.0.
001340     03  line plus 1.
001341         05  col  1   pic x(21)   value "AIM HIGHER NEXT MONTH".
001342 01  Stt-Trailer-Grp          type control footing final.
001343     03  line plus 2.
001344         05  col  1   pic x(5)    value "SENT ".
001345         05  col  6   pic zzz9    source WS-Sent-Count.
001346         05  col 11   pic x(4)    value " OF ".
001347         05  col 15   pic zzz9    source WS-Head-No-Recs.
001348         05  col 20   pic x(11)   value " STATEMENTS".
001349*
001351 procedure division.
001352*=========================================================
001353*
001354 aa000-Main               section.
001355*********************************
001356     perform  aa010-Load-Settings.
001357     open     input FE-Monthly-Stats-File.
001358     read     FE-Monthly-Stats-File next record.
001359     move     Stt-Head-No-Recs to WS-Head-No-Recs.
001360     open     output Print-File.
001361     initiate Statement-Report.
001362     perform  aa020-Process-One-Detail thru aa020-Exit
001363              varying WS-Detail-Ix from 1 by 1
001364              until   WS-Detail-Ix > WS-Head-No-Recs
001365                   or FE-Mstat-Status = "10".
001366     terminate Statement-Report.
001367     close    FE-Monthly-Stats-File.
001368     close    Print-File.
001369     goback.
001370*
001371 aa000-Exit.  exit section.
001372*
001500 aa010-Load-Settings           section.
001510*********************************
001520     move     zero to WS-Settings-Count.
001530     open     input FE-Notify-Settings-File.
001540     perform  bb021-Read-One-Setting thru bb021-Exit
001550              until   FE-Notst-Status = "10".
001560     close    FE-Notify-Settings-File.
001570*
001580 aa010-Exit.  exit section.
001590*
001600 aa020-Process-One-Detail      section.
001610*********************************
001620     read     FE-Monthly-Stats-File next record
001630              at end move "10" to FE-Mstat-Status
001640              go to aa020-Exit
001650     end-read.
001660     perform  bb010-Resolve-Settings thru bb010-Exit.
001670     if       Ntf-Line-User-Id not = spaces
001680              add  1 to WS-Sent-Count
001690     end-if.
001700     perform  cc010-Write-Statement thru cc010-Exit.
001710*
001720 aa020-Exit.  exit section.
001730*
001900 bb010-Resolve-Settings        section.
001910*********************************
001920     move     "N" to WS-Settings-Found.
001930     perform  bb011-Check-One-Setting thru bb011-Exit
001940              varying WS-Settings-Ix from 1 by 1
001950              until   WS-Settings-Ix > WS-Settings-Count
001960                   or WS-Settings-Was-Found.
001970     if       not WS-Settings-Was-Found
001980              call   "fedflt" using Stt-User-No
001990                                    FE-Notify-Settings-Record
002000     end-if.
002010*
002020 bb010-Exit.  exit section.
002030*
002040 bb011-Check-One-Setting       section.
002050*********************************
002060     if       WS-Set-User-No (WS-Settings-Ix) = Stt-User-No
002070              move    WS-Settings-Entry (WS-Settings-Ix)
002080                       to FE-Notify-Settings-Record
002090              move    "Y" to WS-Settings-Found
002100     end-if.
002110*
002120 bb011-Exit.  exit section.
002130*
002140 bb021-Read-One-Setting        section.
002150*********************************
002160     if       WS-Settings-Count >= WS-Max-Settings
002170              display FE003
002180              move    "10" to FE-Notst-Status
002190              go to   bb021-Exit
002200     end-if.
002210     read     FE-Notify-Settings-File next record
002220              at end move "10" to FE-Notst-Status
002230              not at end
002240                   add  1 to WS-Settings-Count
002250                   move FE-Notify-Settings-Record
002260                           to WS-Settings-Entry (WS-Settings-Count)
002270     end-read.
002280*
002290 bb021-Exit.  exit section.
002300*
002310 cc010-Write-Statement          section.
002320*********************************
002330*    Each line of the statement is now its own Report Writer
002340*    group - the wasted-items line, the three suggestion
002350*    bullets and the closing line are Present When'd on the
002360*    record, so a plain Generate either prints or is suppressed
002370*    with no Perform'd Ifs needed here.
002380     generate Stt-Title-Grp.
002390     generate Stt-Saved-Grp.
002400     generate Stt-Used-Grp.
002410     generate Stt-Wasted-Grp.
002420     generate Stt-Sugg-Head-Grp.
002430     generate Stt-Sugg1-Grp.
002440     generate Stt-Sugg2-Grp.
002450     generate Stt-Sugg3-Grp.
002460     generate Stt-Close-Good-Grp.
002470     generate Stt-Close-Aim-Grp.
002480*
002490 cc010-Exit.  exit section.
002500*
