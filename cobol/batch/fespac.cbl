000100*****************************************************************
000110*                                                               *
000120*            Fridge Elf - FE925 Space Check Job                *
000130*                                                               *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             fespac.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       26/11/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Nightly 09:00 run, straight after FE920.
000270*                        For every user with space warnings on,
000280*                        counts active items in each fridge the
000290*                        user owns against the fixed 50-item
000300*                        assumed capacity and writes one Space
000310*                        Warning line per fridge over threshold.
000320*
000330*    Files used.         NOTFST.  Notify-Settings (loaded to WS).
000340*                        FRIDGE.  Fridge Master (loaded to WS).
000350*                        FDITM.   Food Item Master (loaded to WS).
000360*                        PRTFIL.  Notification print file, out
000365*                                 via the Space-Warning-Report
000367*                                 Report Writer group.
000370*
000380*    Called Modules.     fedflt  - default settings when a user
000390*                                  owning a fridge has never
000400*                                  saved a Notify-Settings record.
000410*
000420*    Error messages used.
000430*                        FE001 - FE003.
000440*
000450* Changes:
000460* 26/11/87 pjm - Created, copied table-load shape from FE920.
000470* 04/12/87 pjm - Chg capacity from a WS-Capacity field read off
000480*                Fridge-Record to the fixed assumed 50 - ops asked
000490*                for a flat figure across all fridge models.
000500* 19/01/88 pjm - Utilisation held to 1 decimal, was whole % only.
000510* 17/09/98 pjm - Year 2000 review - no date fields used by this
000520*                job at all.  Signed off for Y2K.
000530* 08/01/26 pjm - Re-versioned for fe-suite v1.00, table sizes
000540*                bumped from the old pilot limits of 200/2000.
000550* 10/01/26 pjm - Added WS-File-Status-Codes - the Fridg/Notst/
000560*                FdItm/Print status fields were being tested and
000570*                moved to without ever being declared.
000575* 11/01/26 pjm - Print-File moved onto Report Writer - one
000577*                TYPE DETAIL group per warning line, source'd
000578*                straight off WS-Util-Pct, no more manual
000579*                whole/decimal split and STRING.
000580*
000590 environment              division.
000600*================================
000610 copy "envdiv.cob".
000620 input-output             section.
000630*------------------------------
000640 file-control.
000650     copy "selnotst.cob".
000660     copy "selfridg.cob".
000670     copy "selfditm.cob".
000680     copy "selprint.cob".
000690 data                     division.
000700*================================
000710 file section.
000720*------------------------------
000730 copy "fdnotst.cob".
000740 copy "fdfridg.cob".
000750 copy "fdfditm.cob".
000760 fd  Print-File
000765     report is Space-Warning-Report.
000780 working-storage          section.
000790*------------------------------
000800*
000810 01  WS-File-Status-Codes.
000820     03  FE-Fridg-Status     pic xx.
000830     03  FE-Notst-Status     pic xx.
000840     03  FE-FdItm-Status     pic xx.
000850     03  FE-Print-Status     pic xx.
000860     03  filler              pic x(4).
000870*
000880*    Tables loaded the same way as FE920 - see that program's
000890*    header note on raising WS-Max-Fridges/Items if FE001/FE002
000900*    turn up in the Sysout.
000910 77  WS-Max-Fridges          pic 9(4)    comp    value 500.
000920 77  WS-Max-Items            pic 9(5)    comp    value 5000.
000930 77  WS-Max-Settings         pic 9(4)    comp    value 500.
000940 77  WS-Fixed-Capacity       pic 9(3)    comp    value 50.
000950*
000960 01  WS-Fridge-Table.
000970     03  WS-Fridge-Entry     occurs 500.
000980         05  WS-Frg-No        pic 9(4).
000990         05  WS-Frg-User-No   pic 9(4).
001000         05  filler           pic x(4).
001010 01  WS-Fridge-Count         pic 9(4)    comp    value zero.
001020*
001030 01  WS-Settings-Table.
001040     03  WS-Settings-Entry   occurs 500.
001050         05  WS-Set-Record.
001060             07  filler       pic x(38).
001070 01  WS-Settings-Count       pic 9(4)    comp    value zero.
001080*
001090 01  WS-Item-Table.
001100     03  WS-Item-Entry       occurs 5000.
001110         05  WS-Itm-Record.
001120             07  filler       pic x(89).
001130 01  WS-Item-Count            pic 9(5)   comp    value zero.
001140*
001150 01  WS-Item-Brkdwn redefines WS-Item-Table.
001160     03  WS-Item-View         occurs 5000.
001170         05  filler           pic x(10).
001180         05  WS-Itm-Frg-No    pic 9(4).
001190         05  filler           pic x(51).
001200         05  WS-Itm-Status    pic x.
001210         05  filler           pic x(23).
001220*
001230 01  WS-Settings-Brkdwn redefines WS-Settings-Table.
001240     03  WS-Set-View          occurs 500.
001250         05  WS-Set-User-No   pic 9(4).
001260         05  filler           pic x(34).
001270*
001280 01  WS-Fridge-Ix             pic 9(4)    comp.
001290 01  WS-Item-Ix               pic 9(5)    comp.
001300 01  WS-Settings-Ix           pic 9(4)    comp.
001310 01  WS-Settings-Found        pic x       value "N".
001320     88  WS-Settings-Was-Found    value "Y".
001330 01  WS-This-User-No          pic 9(4).
001340 01  WS-This-Fridge-No        pic 9(4).
001350 01  WS-Active-Count          pic 9(5)    comp.
001360*
001370 01  WS-Util-Calc.
001380     03  WS-Util-Pct          pic 9(3)v9.
001390     03  WS-Util-Work         pic s9(5)v9(4)    comp-3.
001395     03  filler               pic x(4).
001400*    WS-Util-Pct is source'd straight into the report group
001405*    below - Report Writer does the whole/decimal edit for us,
001407*    no more WS-Util-Brkdwn split and STRING.
001440*
001490 01  Error-Messages.
001500     03  FE001            pic x(41) value
001510         "FE001 Fridge table full, run curtailed".
001520     03  FE002            pic x(41) value
001530         "FE002 Item table full, run curtailed".
001540     03  FE003            pic x(41) value
001550         "FE003 Settings table full, run curtailed".
001560*
001561 report section.
001562*------------------------------
001563*    Space Warning Report - one detail line per fridge over
001564*    threshold.  No page heading, no control breaks - each
001565*    line is a self-contained message, same as FE920's.
001566 rd  Space-Warning-Report.
001567 01  Swn-Detail-Grp           type detail.
001568     03  line plus 1.
001569         05  col  1   pic x(35)   value
001570                  "SPACE WARNING - FRIDGE UTILIZATION ".
001571         05  col 36   pic zz9.9   source WS-Util-Pct.
001572         05  col 41   pic x(32)   value
001573                  "% - PLEASE TIDY OR CONSUME ITEMS".
001574*
001575 procedure division.
001576*=========================================================
001590*
001600 aa000-Main               section.
001610*********************************
001620     perform  aa010-Load-Tables.
001630     open     output Print-File.
001635     initiate Space-Warning-Report.
001640     perform  aa020-Drive-By-Fridge.
001645     terminate Space-Warning-Report.
001650     close    Print-File.
001660     goback.
001670*
001680 aa000-Exit.  exit section.
001690*
001700 aa010-Load-Tables            section.
001710*********************************
001720     move     zero to WS-Fridge-Count WS-Settings-Count WS-Item-Count.
001730     open     input FE-Fridge-File.
001740     perform  bb011-Read-One-Fridge thru bb011-Exit
001750              until FE-Fridg-Status = "10".
001760     close    FE-Fridge-File.
001770     open     input FE-Notify-Settings-File.
001780     perform  bb021-Read-One-Setting thru bb021-Exit
001790              until FE-Notst-Status = "10".
001800     close    FE-Notify-Settings-File.
001810     open     input FE-Food-Item-File.
001820     perform  bb031-Read-One-Item thru bb031-Exit
001830              until FE-FdItm-Status = "10".
001840     close    FE-Food-Item-File.
001850*
001860 aa010-Exit.  exit section.
001870*
001880 aa020-Drive-By-Fridge         section.
001890*********************************
001900*    Space-Check is tested per fridge, not per user as FE920 is -
001910*    a two-fridge user could be over threshold on one and not the
001920*    other, and each gets its own message.
001930     move     zero to WS-This-User-No.
001940     perform  aa021-Drive-One-Fridge thru aa021-Exit
001950              varying WS-Fridge-Ix from 1 by 1
001960              until   WS-Fridge-Ix > WS-Fridge-Count.
001970*
001980 aa020-Exit.  exit section.
001990*
002000 aa021-Drive-One-Fridge         section.
002010*********************************
002020     if       WS-Frg-User-No (WS-Fridge-Ix) not = WS-This-User-No
002030              move    WS-Frg-User-No (WS-Fridge-Ix) to WS-This-User-No
002040              perform bb040-Resolve-Settings thru bb040-Exit
002050     end-if.
002060     if       Ntf-Space-Is-On
002070              move    WS-Frg-No (WS-Fridge-Ix) to WS-This-Fridge-No
002080              perform cc010-Test-One-Fridge thru cc010-Exit
002090     end-if.
002100*
002110 aa021-Exit.  exit section.
002120*
002130 bb011-Read-One-Fridge        section.
002140*********************************
002150     if       WS-Fridge-Count >= WS-Max-Fridges
002160              display FE001
002170              move    "10" to FE-Fridg-Status
002180              go to   bb011-Exit
002190     end-if.
002200     read     FE-Fridge-File next record
002210              at end move "10" to FE-Fridg-Status
002220              not at end
002230                   add  1 to WS-Fridge-Count
002240                   move Frg-Fridge-No to WS-Frg-No (WS-Fridge-Count)
002250                   move Frg-User-No
002260                           to WS-Frg-User-No (WS-Fridge-Count)
002270     end-read.
002280*
002290 bb011-Exit.  exit section.
002300*
002310 bb021-Read-One-Setting       section.
002320*********************************
002330     if       WS-Settings-Count >= WS-Max-Settings
002340              display FE003
002350              move    "10" to FE-Notst-Status
002360              go to   bb021-Exit
002370     end-if.
002380     read     FE-Notify-Settings-File next record
002390              at end move "10" to FE-Notst-Status
002400              not at end
002410                   add  1 to WS-Settings-Count
002420                   move FE-Notify-Settings-Record
002430                           to WS-Settings-Entry (WS-Settings-Count)
002440     end-read.
002450*
002460 bb021-Exit.  exit section.
002470*
002480 bb031-Read-One-Item          section.
002490*********************************
002500     if       WS-Item-Count >= WS-Max-Items
002510              display FE002
002520              move    "10" to FE-FdItm-Status
002530              go to   bb031-Exit
002540     end-if.
002550     read     FE-Food-Item-File next record
002560              at end move "10" to FE-FdItm-Status
002570              not at end
002580                   add  1 to WS-Item-Count
002590                   move FE-Food-Item-Record
002600                           to WS-Item-Entry (WS-Item-Count)
002610     end-read.
002620*
002630 bb031-Exit.  exit section.
002640*
002650 bb040-Resolve-Settings        section.
002660*********************************
002670     move     "N" to WS-Settings-Found.
002680     perform  bb041-Check-One-Setting thru bb041-Exit
002690              varying WS-Settings-Ix from 1 by 1
002700              until   WS-Settings-Ix > WS-Settings-Count
002710                   or WS-Settings-Was-Found.
002720     if       not WS-Settings-Was-Found
002730              call   "fedflt" using WS-This-User-No
002740                                    FE-Notify-Settings-Record
002750     end-if.
002760*
002770 bb040-Exit.  exit section.
002780*
002790 bb041-Check-One-Setting       section.
002800*********************************
002810     if       WS-Set-User-No (WS-Settings-Ix) = WS-This-User-No
002820              move    WS-Settings-Entry (WS-Settings-Ix)
002830                       to FE-Notify-Settings-Record
002840              move    "Y" to WS-Settings-Found
002850     end-if.
002860*
002870 bb041-Exit.  exit section.
002880*
002890 cc010-Test-One-Fridge         section.
002900*********************************
002910     move     zero to WS-Active-Count.
002920     perform  cc011-Count-One-Item thru cc011-Exit
002930              varying WS-Item-Ix from 1 by 1
002940              until   WS-Item-Ix > WS-Item-Count.
002950*    Utilisation % = active / 50 * 100, held to 1 decimal.
002960     compute  WS-Util-Work rounded =
002970              WS-Active-Count / WS-Fixed-Capacity * 100.
002980     move     WS-Util-Work to WS-Util-Pct.
002990     if       WS-Util-Pct >= Ntf-Space-Threshold
003000              perform dd010-Write-Warning thru dd010-Exit
003010     end-if.
003020*
003030 cc010-Exit.  exit section.
003040*
003050 cc011-Count-One-Item          section.
003060*********************************
003070     if       WS-Itm-Frg-No (WS-Item-Ix) = WS-This-Fridge-No
003080         and  WS-Itm-Status (WS-Item-Ix) = "A"
003090              add     1 to WS-Active-Count
003100     end-if.
003110*
003120 cc011-Exit.  exit section.
003130*
003140 dd010-Write-Warning           section.
003150*********************************
003200     generate Swn-Detail-Grp.
003280*
003290 dd010-Exit.  exit section.
003300*
