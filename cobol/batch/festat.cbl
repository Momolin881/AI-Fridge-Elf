000100*****************************************************************
000110*                                                               *
000120*            Fridge Elf - FE910 Monthly Stats Engine           *
000130*                                                               *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             festat.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       01/12/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Monthly 1st-of-month 10:00 run.  Derives
000270*                        last calendar month's date range, then
000280*                        for every user with at least one fridge
000290*                        on file works out how much they saved and
000300*                        wasted that month, the most-wasted food
000310*                        category and up to three advisory lines,
000320*                        and stages one record per user on MSTAT
000330*                        for FE930 to pick up and send on.
000340*
000350*    Files used.         FRIDGE.  Fridge Master (loaded to WS).
000360*                        FDITM.   Food Item Master (loaded to WS).
000370*                        MSTAT.   Monthly Stats Work File, out -
000380*                                 header record first, one detail
000390*                                 record per user follows.
000400*
000410*    Called Modules.     fedate  - derives the statement month
000420*                                  (previous-month, last-day).
000430*
000440*    Error messages used.
000450*                        FE001, FE002, FE004.
000460*
000470* Changes:
000480* 01/12/87 pjm - Created.
000490* 11/12/87 pjm - Added most-wasted-category tally, ops wanted the
000500*                statement to name the worst offender, not just
000510*                totals.
000520* 20/12/87 pjm - Suggestion wording tiered per the savings-rate
000530*                bands agreed with the help desk.
000540* 17/09/98 pjm - Year 2000 review - month range now runs entirely
000550*                off fedate's Jdn arithmetic, Ccyy always carried
000560*                in full.  Signed off for Y2K.
000570* 08/01/26 pjm - Re-versioned for fe-suite v1.00, table sizes
000580*                aligned with FE920/FE925.
000590* 10/01/26 pjm - Added WS-File-Status-Codes - the Fridg/FdItm/
000600*                Mstat status fields were being tested and moved
000610*                to without ever being declared.
000613* 11/01/26 pjm - ee010-Compute-Rates was rounding a 4-decimal
000615*                Comp-3 working field then MOVEing it down to
000617*                1 decimal for Stt-Save-Rate/Stt-Waste-Rate - the
000619*                MOVE truncates, not rounds, so a true 16.6666...%
000621*                was coming out 16.6 instead of the correct 16.7.
000623*                Dropped WS-Rate-Calc (the 4-decimal intermediate)
000625*                and Compute Rounded straight into the 1-decimal
000627*                fields - round-half-up now happens once, at the
000629*                precision the report actually shows.
000631*
000632 environment              division.
000640*================================
000650 copy "envdiv.cob".
000660 input-output             section.
000670*------------------------------
000680 file-control.
000690     copy "selfridg.cob".
000700     copy "selfditm.cob".
000710     copy "selmstat.cob".
000720 data                     division.
000730*================================
000740 file section.
000750*------------------------------
000760 copy "fdfridg.cob".
000770 copy "fdfditm.cob".
000780 copy "fdmstat.cob".
000790 working-storage          section.
000800*------------------------------
000810*
000820 01  WS-File-Status-Codes.
000830     03  FE-Fridg-Status     pic xx.
000840     03  FE-FdItm-Status     pic xx.
000850     03  FE-Mstat-Status     pic xx.
000860     03  filler              pic x(4).
000870*
000880*    Tables loaded the same way as FE920/FE925 - see FE920's header
000890*    note on raising the Max- limits if FE001/FE002/FE004 turn up
000900*    in the Sysout.
000910 77  WS-Max-Fridges          pic 9(4)    comp    value 500.
000920 77  WS-Max-Items            pic 9(5)    comp    value 5000.
000930 77  WS-Max-Stats            pic 9(4)    comp    value 500.
000940 77  WS-Max-Cats             pic 9(2)    comp    value 20.
000950*
000960 01  WS-Fridge-Table.
000970     03  WS-Fridge-Entry     occurs 500.
000980         05  WS-Frg-No        pic 9(4).
000990         05  WS-Frg-User-No   pic 9(4).
001000         05  filler           pic x(4).
001010 01  WS-Fridge-Count         pic 9(4)    comp    value zero.
001020*
001030 01  WS-Item-Table.
001040     03  WS-Item-Entry       occurs 5000.
001050         05  WS-Itm-Record.
001060             07  filler       pic x(89).
001070 01  WS-Item-Count            pic 9(5)   comp    value zero.
001080*
001090 01  WS-Item-Brkdwn redefines WS-Item-Table.
001100     03  WS-Item-View         occurs 5000.
001110         05  filler           pic x(6).
001120         05  WS-Itm-Frg-No    pic 9(4).
001130         05  filler           pic x(20).
001140         05  WS-Itm-Cat       pic x(12).
001150         05  WS-Itm-Price     pic s9(5)v99.
001160         05  WS-Itm-Purch-Dt  pic 9(8).
001170         05  WS-Itm-Expiry-Dt pic 9(8).
001180         05  WS-Itm-Status    pic x.
001190         05  WS-Itm-Arch-Dt   pic 9(8).
001200         05  WS-Itm-Disp-Rsn  pic x.
001210         05  filler           pic x(14).
001220*
001230*    One entry staged per user, written out to MSTAT after the
001240*    whole run so the header's record count is already known.
001250 01  WS-Stats-Table.
001260     03  WS-Stats-Entry      occurs 500.
001270         05  filler           pic x(256).
001280 01  WS-Stats-Count           pic 9(4)   comp    value zero.
001290*
001300 01  WS-Range-Start           pic 9(8).
001310 01  WS-Range-End             pic 9(8).
001320 01  WS-Today-Date            pic 9(8).
001330 01  WS-Stat-Year             pic 9(4).
001340 01  WS-Stat-Month             pic 9(2).
001350*
001360 01  WS-Fridge-Ix             pic 9(4)    comp.
001370 01  WS-Item-Ix               pic 9(5)    comp.
001380 01  WS-Cat-Ix                pic 9(2)    comp.
001390 01  WS-Sugg-Ix               pic 9        comp.
001400 01  WS-Cat-Found             pic x       value "N".
001410     88  WS-Cat-Was-Found         value "Y".
001420 01  WS-This-User-No          pic 9(4).
001430 01  WS-This-Fridge-No        pic 9(4).
001440*
001450*    Per-user working accumulators - moved into a Stats-Table
001460*    entry by ee040 once a user's scan is complete.
001470 01  WS-Saved-Money           pic s9(7)v99.
001480 01  WS-Wasted-Money          pic s9(7)v99.
001490 01  WS-Total-Purchased       pic s9(7)v99.
001500 01  WS-Used-Count            pic 9(4)    comp.
001510 01  WS-Wasted-Count          pic 9(4)    comp.
001520 01  WS-Purchased-Count       pic 9(4)    comp.
001530 01  WS-Most-Wasted-Cat       pic x(12).
001540 01  WS-Cat-Scratch            pic x(12).
001550*
001590 01  WS-Save-Rate             pic 9(3)v9.
001600 01  WS-Waste-Rate            pic 9(3)v9.
001610*
001620*    Category tally - first category encountered wins ties, so
001630*    the table is always searched left to right and never sorted.
001640 01  WS-Cat-Tally-Table.
001650     03  WS-Cat-Tally-Entry  occurs 20.
001660         05  WS-Cat-Tally-Name   pic x(12).
001670         05  WS-Cat-Tally-Count  pic 9(4)   comp.
001680 01  WS-Cat-Tally-Count-Used  pic 9(2)    comp    value zero.
001690 01  WS-Cat-Best-Ix           pic 9(2)    comp.
001700*
001710*    Up to four candidate suggestion lines are built, then only
001720*    the first three are kept - see gg030's header note.
001730 01  WS-Sugg-Candidates.
001740     03  WS-Sugg-Candidate   occurs 4     pic x(60).
001750 01  WS-Sugg-Cand-Count       pic 9        comp    value zero.
001760 01  WS-Ii-Wording            pic x(60).
001770*
001780 01  WS-Fedate-Parms.
001790     03  WS-Fed-Function      pic x.
001800     03  WS-Fed-In-Date-1     pic 9(8).
001810     03  WS-Fed-In-Date-2     pic 9(8).
001820     03  WS-Fed-Out-Date      pic 9(8).
001830     03  WS-Fed-Out-Days      pic s9(5).
001840     03  WS-Fed-Out-Jdn       binary-long.
001850     03  filler               pic x(5).
001860*
001870 01  Error-Messages.
001880     03  FE001            pic x(41) value
001890         "FE001 Fridge table full, run curtailed".
001900     03  FE002            pic x(41) value
001910         "FE002 Item table full, run curtailed".
001920     03  FE004            pic x(41) value
001930         "FE004 Stats table full, run curtailed".
001940*
001950 procedure division.
001960*=========================================================
001970*
001980 aa000-Main               section.
001990*********************************
002000     accept   WS-Today-Date from date YYYYMMDD.
002010     perform  aa010-Derive-Month-Range.
002020     perform  aa020-Load-Tables.
002030     perform  aa030-Drive-By-User.
002040     open     output FE-Monthly-Stats-File.
002050     perform  aa040-Write-Header.
002060     perform  aa050-Write-One-Detail thru aa050-Exit
002070              varying WS-Fridge-Ix from 1 by 1
002080              until   WS-Fridge-Ix > WS-Stats-Count.
002090     close    FE-Monthly-Stats-File.
002100     goback.
002110*
002120 aa000-Exit.  exit section.
002130*
002140 aa010-Derive-Month-Range      section.
002150*********************************
002160*    "P" rolls today's Ccyy/Mm back one month (Jan rolls to Dec
002170*    of the year before) - that is the statement month.  "L"
002180*    then finds its last day, giving the closed range we test
002190*    Purch-Date/Arch-Date against.
002200     move     "P" to WS-Fed-Function.
002210     move     WS-Today-Date to WS-Fed-In-Date-1.
002220     call     "fedate" using WS-Fedate-Parms.
002230     move     WS-Fed-Out-Date to WS-Range-Start.
002240     move     WS-Fed-Out-Date(1:4) to WS-Stat-Year.
002250     move     WS-Fed-Out-Date(5:2) to WS-Stat-Month.
002260     move     "L" to WS-Fed-Function.
002270     move     WS-Fed-Out-Date to WS-Fed-In-Date-1.
002280     call     "fedate" using WS-Fedate-Parms.
002290     move     WS-Fed-Out-Date to WS-Range-End.
002300*
002310 aa010-Exit.  exit section.
002320*
002330 aa020-Load-Tables             section.
002340*********************************
002350     move     zero to WS-Fridge-Count WS-Item-Count WS-Stats-Count.
002360     open     input FE-Fridge-File.
002370     perform  bb011-Read-One-Fridge thru bb011-Exit
002380              until   FE-Fridg-Status = "10".
002390     close    FE-Fridge-File.
002400     open     input FE-Food-Item-File.
002410     perform  bb021-Read-One-Item thru bb021-Exit
002420              until   FE-FdItm-Status = "10".
002430     close    FE-Food-Item-File.
002440*
002450 aa020-Exit.  exit section.
002460*
002470 aa030-Drive-By-User           section.
002480*********************************
002490*    Fridge is ordered by User-No, so a distinct user is simply
002500*    a change of User-No as the table is walked in order; only
002510*    the first fridge on file for that user is ever used, as
002520*    the engine specification requires.
002530     move     zero to WS-This-User-No.
002540     perform  aa031-Drive-One-Fridge thru aa031-Exit
002550              varying WS-Fridge-Ix from 1 by 1
002560              until   WS-Fridge-Ix > WS-Fridge-Count.
002570*
002580 aa030-Exit.  exit section.
002590*
002600 aa031-Drive-One-Fridge        section.
002610*********************************
002620     if       WS-Frg-User-No (WS-Fridge-Ix) not = WS-This-User-No
002630              move    WS-Frg-User-No (WS-Fridge-Ix) to WS-This-User-No
002640              move    WS-Frg-No (WS-Fridge-Ix) to WS-This-Fridge-No
002650              perform cc010-Process-One-User thru cc010-Exit
002660     end-if.
002670*
002680 aa031-Exit.  exit section.
002690*
002700 aa040-Write-Header            section.
002710*********************************
002720     move     spaces to FE-Monthly-Stats-Header.
002730     move     zero to Stt-Head-Key.
002740     move     WS-Stat-Year  to Stt-Head-Stat-Year.
002750     move     WS-Stat-Month to Stt-Head-Stat-Month.
002760     move     WS-Stats-Count to Stt-Head-No-Recs.
002770     move     zero to Stt-Head-No-Sent.
002780     write    FE-Monthly-Stats-Header.
002790*
002800 aa040-Exit.  exit section.
002810*
002820 aa050-Write-One-Detail        section.
002830*********************************
002840     move     WS-Stats-Entry (WS-Fridge-Ix) to FE-Monthly-Stats-Record.
002850     write    FE-Monthly-Stats-Record.
002860*
002870 aa050-Exit.  exit section.
002880*
002890 bb011-Read-One-Fridge         section.
002900*********************************
002910     if       WS-Fridge-Count >= WS-Max-Fridges
002920              display FE001
002930              move    "10" to FE-Fridg-Status
002940              go to   bb011-Exit
002950     end-if.
002960     read     FE-Fridge-File next record
002970              at end move "10" to FE-Fridg-Status
002980              not at end
002990                   add  1 to WS-Fridge-Count
003000                   move Frg-Fridge-No to WS-Frg-No (WS-Fridge-Count)
003010                   move Frg-User-No
003020                           to WS-Frg-User-No (WS-Fridge-Count)
003030     end-read.
003040*
003050 bb011-Exit.  exit section.
003060*
003070 bb021-Read-One-Item           section.
003080*********************************
003090     if       WS-Item-Count >= WS-Max-Items
003100              display FE002
003110              move    "10" to FE-FdItm-Status
003120              go to   bb021-Exit
003130     end-if.
003140     read     FE-Food-Item-File next record
003150              at end move "10" to FE-FdItm-Status
003160              not at end
003170                   add  1 to WS-Item-Count
003180                   move FE-Food-Item-Record
003190                           to WS-Item-Entry (WS-Item-Count)
003200     end-read.
003210*
003220 bb021-Exit.  exit section.
003230*
003240 cc010-Process-One-User        section.
003250*********************************
003260     move     zero to WS-Saved-Money WS-Wasted-Money
003270                       WS-Total-Purchased WS-Used-Count
003280                       WS-Wasted-Count WS-Purchased-Count.
003290     move     spaces to WS-Most-Wasted-Cat.
003300     move     zero to WS-Cat-Tally-Count-Used.
003310     perform  dd010-Test-One-Archived-Item thru dd010-Exit
003320              varying WS-Item-Ix from 1 by 1
003330              until   WS-Item-Ix > WS-Item-Count.
003340     perform  dd020-Test-One-Purchased-Item thru dd020-Exit
003350              varying WS-Item-Ix from 1 by 1
003360              until   WS-Item-Ix > WS-Item-Count.
003370     perform  ee010-Compute-Rates.
003380     perform  ee020-Find-Most-Wasted-Cat.
003390     perform  ee030-Build-Suggestions.
003400     perform  ee040-Store-Stats-Entry.
003410*
003420 cc010-Exit.  exit section.
003430*
003440 dd010-Test-One-Archived-Item  section.
003450*********************************
003460     if       WS-Itm-Frg-No (WS-Item-Ix) = WS-This-Fridge-No
003470         and  WS-Itm-Status (WS-Item-Ix) = "R"
003480         and  WS-Itm-Arch-Dt (WS-Item-Ix) not = zero
003490         and  WS-Itm-Arch-Dt (WS-Item-Ix) >= WS-Range-Start
003500         and  WS-Itm-Arch-Dt (WS-Item-Ix) <= WS-Range-End
003510              perform ff010-Classify-Item thru ff010-Exit
003520     end-if.
003530*
003540 dd010-Exit.  exit section.
003550*
003560 dd020-Test-One-Purchased-Item section.
003570*********************************
003580     if       WS-Itm-Frg-No (WS-Item-Ix) = WS-This-Fridge-No
003590         and  WS-Itm-Purch-Dt (WS-Item-Ix) >= WS-Range-Start
003600         and  WS-Itm-Purch-Dt (WS-Item-Ix) <= WS-Range-End
003610              add  1 to WS-Purchased-Count
003620              add  WS-Itm-Price (WS-Item-Ix) to WS-Total-Purchased
003630     end-if.
003640*
003650 dd020-Exit.  exit section.
003660*
003670 ff010-Classify-Item           section.
003680*********************************
003690*    Classification order follows the engine's published rule -
003700*    an explicit Disposal-Reason always wins; an unmarked item
003710*    falls to the Arch-Date/Expiry-Date comparison, or to Used
003720*    if either date is not known at all.
003730     evaluate true
003740         when WS-Itm-Disp-Rsn (WS-Item-Ix) = "U"
003750              perform gg020-Add-Used thru gg020-Exit
003760         when WS-Itm-Disp-Rsn (WS-Item-Ix) = "W"
003770              perform gg010-Add-Wasted thru gg010-Exit
003780         when WS-Itm-Expiry-Dt (WS-Item-Ix) = zero
003790              perform gg020-Add-Used thru gg020-Exit
003800         when WS-Itm-Arch-Dt (WS-Item-Ix) <= WS-Itm-Expiry-Dt (WS-Item-Ix)
003810              perform gg020-Add-Used thru gg020-Exit
003820         when other
003830              perform gg010-Add-Wasted thru gg010-Exit
003840     end-evaluate.
003850*
003860 ff010-Exit.  exit section.
003870*
003880 gg010-Add-Wasted               section.
003890*********************************
003900     add      1 to WS-Wasted-Count.
003910     add      WS-Itm-Price (WS-Item-Ix) to WS-Wasted-Money.
003920     perform  hh010-Tally-Category thru hh010-Exit.
003930*
003940 gg010-Exit.  exit section.
003950*
003960 gg020-Add-Used                 section.
003970*********************************
003980     add      1 to WS-Used-Count.
003990     add      WS-Itm-Price (WS-Item-Ix) to WS-Saved-Money.
004000*
004010 gg020-Exit.  exit section.
004020*
004030 hh010-Tally-Category           section.
004040*********************************
004050*    Blank Category is tallied under "UNCATEGORIZED" exactly as
004060*    if the item itself had carried that category name.
004070     move     WS-Itm-Cat (WS-Item-Ix) to WS-Cat-Scratch.
004080     if       WS-Cat-Scratch = spaces
004090              move "UNCATEGORIZED" to WS-Cat-Scratch
004100     end-if.
004110     move     "N" to WS-Cat-Found.
004120     perform  hh011-Check-One-Cat thru hh011-Exit
004130              varying WS-Cat-Ix from 1 by 1
004140              until   WS-Cat-Ix > WS-Cat-Tally-Count-Used
004150                   or WS-Cat-Was-Found.
004160     if       not WS-Cat-Was-Found
004170         and  WS-Cat-Tally-Count-Used < WS-Max-Cats
004180              add     1 to WS-Cat-Tally-Count-Used
004190              move    WS-Cat-Scratch
004200                      to WS-Cat-Tally-Name (WS-Cat-Tally-Count-Used)
004210              move    1 to WS-Cat-Tally-Count (WS-Cat-Tally-Count-Used)
004220     end-if.
004230*
004240 hh010-Exit.  exit section.
004250*
004260 hh011-Check-One-Cat            section.
004270*********************************
004280     if       WS-Cat-Tally-Name (WS-Cat-Ix) = WS-Cat-Scratch
004290              add  1 to WS-Cat-Tally-Count (WS-Cat-Ix)
004300              move "Y" to WS-Cat-Found
004310     end-if.
004320*
004330 hh011-Exit.  exit section.
004340*
004350 ee010-Compute-Rates            section.
004360*********************************
004370*    0 if nothing was bought this month - no divide possible,
004380*    and a rate against no spend has no meaning.
004381*    11/01/26 pjm - Was rounding a 4-decimal Comp-3 intermediate
004382*                   then MOVEing it down to 1 decimal - a MOVE
004383*                   truncates rather than rounds, so 16.6666...%
004384*                   came out 16.6 instead of the correct 16.7.
004385*                   Compute Rounded straight into the 1-decimal
004386*                   field instead - no intermediate to truncate.
004390     if       WS-Total-Purchased > zero
004400              compute WS-Save-Rate rounded =
004410                      WS-Saved-Money / WS-Total-Purchased * 100
004420              compute WS-Waste-Rate rounded =
004430                      WS-Wasted-Money / WS-Total-Purchased * 100
004440     else
004450              move    zero to WS-Save-Rate WS-Waste-Rate
004460     end-if.
004490*
004500 ee010-Exit.  exit section.
004510*
004520 ee020-Find-Most-Wasted-Cat      section.
004530*********************************
004540     move     spaces to WS-Most-Wasted-Cat.
004550     if       WS-Cat-Tally-Count-Used > zero
004560              move    1 to WS-Cat-Best-Ix
004570              perform ee021-Check-One-Best thru ee021-Exit
004580                      varying WS-Cat-Ix from 2 by 1
004590                      until   WS-Cat-Ix > WS-Cat-Tally-Count-Used
004600              move    WS-Cat-Tally-Name (WS-Cat-Best-Ix)
004610                      to WS-Most-Wasted-Cat
004620     end-if.
004630*
004640 ee020-Exit.  exit section.
004650*
004660 ee021-Check-One-Best            section.
004670*********************************
004680*    Strict greater-than only, so the first category reached in
004690*    file order keeps the title on a tied count.
004700     if       WS-Cat-Tally-Count (WS-Cat-Ix)
004710                   > WS-Cat-Tally-Count (WS-Cat-Best-Ix)
004720              move WS-Cat-Ix to WS-Cat-Best-Ix
004730     end-if.
004740*
004750 ee021-Exit.  exit section.
004760*
004770 ee030-Build-Suggestions         section.
004780*********************************
004790*    Up to four candidates are appended in the order laid down by
004800*    the engine specification - praise tier, waste achievement,
004810*    waste advice, closing line - then only the first three are
004820*    carried into the statement; a fourth candidate (almost
004830*    always the closing line, when both optional tiers fire) is
004840*    dropped rather than bumping an earlier one.
004850     move     zero to WS-Sugg-Cand-Count.
004860     move     spaces to WS-Sugg-Candidates.
004870     perform  gg030-Add-Praise-Tier thru gg030-Exit.
004880     perform  gg040-Add-Waste-Achvmt thru gg040-Exit.
004890     if       WS-Most-Wasted-Cat not = spaces
004900              perform gg050-Add-Waste-Advice thru gg050-Exit
004910     end-if.
004920     perform  gg060-Add-Closing-Line thru gg060-Exit.
004930*
004940 ee030-Exit.  exit section.
004950*
004960 gg030-Add-Praise-Tier           section.
004970*********************************
004980     evaluate true
004990         when WS-Save-Rate >= 90.0
005000              move     "YOU ARE A SAVINGS MASTER - KEEP IT UP"
005010                      to WS-Ii-Wording
005020              perform ii010-Append-Candidate thru ii010-Exit
005030         when WS-Save-Rate >= 80.0
005040              move     "GREAT MONEY MANAGEMENT THIS MONTH"
005050                      to WS-Ii-Wording
005060              perform ii010-Append-Candidate thru ii010-Exit
005070         when WS-Save-Rate >= 70.0
005080              move     "WELL DONE ON YOUR GROCERY SAVINGS"
005090                      to WS-Ii-Wording
005100              perform ii010-Append-Candidate thru ii010-Exit
005110         when WS-Save-Rate >= 60.0
005120              move     "GOOD EFFORT - KEEP SAVING MORE THAN YOU WASTE"
005130                      to WS-Ii-Wording
005140              perform ii010-Append-Candidate thru ii010-Exit
005150         when WS-Save-Rate >= 40.0
005160              move     "THERE IS ROOM TO IMPROVE YOUR SAVINGS"
005170                      to WS-Ii-Wording
005180              perform ii010-Append-Candidate thru ii010-Exit
005190         when WS-Save-Rate >= 20.0
005200              move     "WATCH YOUR EXPIRY DATES MORE CLOSELY"
005210                      to WS-Ii-Wording
005220              perform ii010-Append-Candidate thru ii010-Exit
005230         when other
005240              move     "KEEP LEARNING - EVERY FRIDGE CAN IMPROVE"
005250                      to WS-Ii-Wording
005260              perform ii010-Append-Candidate thru ii010-Exit
005270     end-evaluate.
005280*
005290 gg030-Exit.  exit section.
005300*
005310 gg040-Add-Waste-Achvmt          section.
005320*********************************
005330     evaluate true
005340         when WS-Waste-Rate = 0.0
005350              move     "ZERO WASTE THIS MONTH - EXCELLENT"
005360                      to WS-Ii-Wording
005370              perform ii010-Append-Candidate thru ii010-Exit
005380         when WS-Waste-Rate <= 5.0
005390              move     "NEARLY ZERO WASTE THIS MONTH"
005400                      to WS-Ii-Wording
005410              perform ii010-Append-Candidate thru ii010-Exit
005420         when WS-Waste-Rate <= 15.0
005430              move     "LOW WASTE THIS MONTH"
005440                      to WS-Ii-Wording
005450              perform ii010-Append-Candidate thru ii010-Exit
005460     end-evaluate.
005470*
005480 gg040-Exit.  exit section.
005490*
005500 gg050-Add-Waste-Advice          section.
005510*********************************
005520     move     spaces to WS-Ii-Wording.
005530     evaluate true
005540         when WS-Waste-Rate > 30.0
005550              string "TRY PORTIONING " delimited by size
005560                     WS-Most-Wasted-Cat delimited by size
005570                     into WS-Ii-Wording
005580              perform ii010-Append-Candidate thru ii010-Exit
005590         when WS-Waste-Rate > 15.0
005600              string "CHECK QUANTITIES WHEN BUYING " delimited by size
005610                     WS-Most-Wasted-Cat delimited by size
005620                     into WS-Ii-Wording
005630              perform ii010-Append-Candidate thru ii010-Exit
005640     end-evaluate.
005650*
005660 gg050-Exit.  exit section.
005670*
005680 gg060-Add-Closing-Line          section.
005690*********************************
005700     if       WS-Save-Rate >= 70.0
005710              move     "KEEP UP THE GOOD HABIT"
005720                      to WS-Ii-Wording
005730              perform ii010-Append-Candidate thru ii010-Exit
005740     else
005750              move     "AIM HIGHER NEXT MONTH"
005760                      to WS-Ii-Wording
005770              perform ii010-Append-Candidate thru ii010-Exit
005780     end-if.
005790*
005800 gg060-Exit.  exit section.
005810*
005820 ii010-Append-Candidate          section.
005830*********************************
005840     if       WS-Sugg-Cand-Count < 4
005850              add     1 to WS-Sugg-Cand-Count
005860              move    WS-Ii-Wording
005870                      to WS-Sugg-Candidate (WS-Sugg-Cand-Count)
005880     end-if.
005890*
005900 ii010-Exit.  exit section.
005910*
005920 ee040-Store-Stats-Entry         section.
005930*********************************
005940     if       WS-Stats-Count >= WS-Max-Stats
005950              display FE004
005960              go to   ee040-Exit
005970     end-if.
005980     add      1 to WS-Stats-Count.
005990     move     spaces to FE-Monthly-Stats-Record.
006000     move     WS-This-User-No to Stt-User-No.
006010     move     WS-This-Fridge-No to Stt-Fridge-No.
006020     move     WS-Stat-Year to Stt-Stat-Year.
006030     move     WS-Stat-Month to Stt-Stat-Month.
006040     move     WS-Saved-Money to Stt-Saved-Money.
006050     move     WS-Wasted-Money to Stt-Wasted-Money.
006060     move     WS-Total-Purchased to Stt-Total-Purchased.
006070     move     WS-Save-Rate to Stt-Save-Rate.
006080     move     WS-Waste-Rate to Stt-Waste-Rate.
006090     move     WS-Used-Count to Stt-Used-Count.
006100     move     WS-Wasted-Count to Stt-Wasted-Count.
006110     move     WS-Purchased-Count to Stt-Purchased-Count.
006120     move     WS-Most-Wasted-Cat to Stt-Most-Wasted-Cat.
006130     move     zero to WS-Sugg-Ix.
006140     perform  jj010-Move-One-Sugg thru jj010-Exit
006150              varying WS-Sugg-Ix from 1 by 1
006160              until   WS-Sugg-Ix > 3.
006170     move     FE-Monthly-Stats-Record to WS-Stats-Entry (WS-Stats-Count).
006180*
006190 ee040-Exit.  exit section.
006200*
006210 jj010-Move-One-Sugg             section.
006220*********************************
006230     if       WS-Sugg-Ix <= WS-Sugg-Cand-Count
006240              move WS-Sugg-Candidate (WS-Sugg-Ix)
006250                      to Stt-Sugg-Line (WS-Sugg-Ix)
006260     else
006270              move spaces to Stt-Sugg-Line (WS-Sugg-Ix)
006280     end-if.
006290*
006300 jj010-Exit.  exit section.
006310*
