000100*****************************************************************
000110*                                                               *
000120*                Fridge Elf - Date Arithmetic                   *
000130*                                                               *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             fedate.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       24/11/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Single CALLable date subprogram used by
000270*                        the whole FE batch suite so that no two
000280*                        programs work out leap years, month
000290*                        ends or day differences their own way.
000300*                        Does NOT use FUNCTION - everything here
000310*                        is worked out from the Julian Day count
000320*                        so it will run on a compiler with no
000330*                        intrinsics at all.
000340*
000350*                        Fed-Function selects the job -
000360*                          "J" - Date-1           to Jdn.
000370*                          "D" - Date-1 - Date-2  to days.
000380*                          "L" - Date-1 (ccyy/mm) to last day
000390*                                of that month.
000400*                          "P" - Date-1 (ccyy/mm) to 1st of the
000410*                                month before.
000420*
000430*    Called Modules.     None.
000440*
000450* Changes:
000460* 24/11/87 pjm - Created.
000470* 02/12/87 pjm - Added "L" last-day-of-month function for the
000480*                month-range work in FE910.
000490* 09/12/87 pjm - Added "P" previous-month function, also for
000500*                FE910's statement month derivation.
000510* 14/01/88 pjm - Jdn formula re-checked against the 1988 leap
000520*                day by hand - OK.
000530* 11/03/91 pjm - Widened Fed-Out-Days to s9(5), a fridge left
000540*                for 3 years turned up a days figure that did
000550*                not fit in s9(3).
000560* 17/09/98 pjm - Year 2000 review - Ccyy already carried in
000570*                full on every date field handled here, Jdn
000580*                arithmetic is date-less-than-proportional so
000590*                no change needed.  Signed off for Y2K.
000600* 23/02/04 rjh - Chg WS-Leap-Year-Flag test to use 88-levels.
000610* 08/01/26 pjm - Re-versioned for fe-suite v1.00, comment pass
000620*                only, no logic changed.
000630*
000640 environment              division.
000650*================================
000660 copy "envdiv.cob".
000670 input-output             section.
000680*------------------------------
000690*
000700 data                     division.
000710*================================
000720 working-storage          section.
000730*------------------------------
000740*
000750 01  WS-Work-Date.
000760     03  WS-Work-Ccyy        pic 9(4).
000770     03  WS-Work-Mm          pic 99.
000780     03  WS-Work-Dd          pic 99.
000790*
000800 01  WS-Jdn-Calc.
000810     03  WS-Calc-A           pic s9(4)    comp.
000820     03  WS-Calc-Y           pic s9(6)    comp.
000830     03  WS-Calc-M           pic s9(4)    comp.
000840     03  WS-Jdn-Result       binary-long.
000850     03  WS-Jdn-1            binary-long.
000860     03  WS-Jdn-2            binary-long.
000870*
000880 01  WS-Leap-Test.
000890     03  WS-Leap-Ccyy        pic 9(4).
000900     03  WS-Leap-Div-Ans     pic 9(4)     comp.
000910     03  WS-Leap-Rem         pic 9(3)     comp.
000920     03  WS-Leap-Year-Flag   pic x.
000930         88  WS-Is-Leap-Year     value "Y".
000940         88  WS-Not-Leap-Year    value "N".
000950*
000960 01  WS-Calc-Month-Ix        pic 99       comp.
000970 01  WS-Last-Day             pic 99.
000980*
000990*    Month-day table is loaded the old way - literal group
001000*    underneath, re-addressed as a table by the redefines.
001010 01  WS-Month-Days-Literal.
001020     03  filler              pic 99 value 31.
001030     03  filler              pic 99 value 28.
001040     03  filler              pic 99 value 31.
001050     03  filler              pic 99 value 30.
001060     03  filler              pic 99 value 31.
001070     03  filler              pic 99 value 30.
001080     03  filler              pic 99 value 31.
001090     03  filler              pic 99 value 31.
001100     03  filler              pic 99 value 30.
001110     03  filler              pic 99 value 31.
001120     03  filler              pic 99 value 30.
001130     03  filler              pic 99 value 31.
001140 01  WS-Month-Days-Table redefines WS-Month-Days-Literal.
001150     03  WS-Days-In-Month    pic 99       occurs 12.
001160*
001170 linkage                  section.
001180*------------------------------
001190*
001200 01  Fedate-Parms.
001210     03  Fed-Function        pic x.
001220         88  Fed-Calc-Jdn        value "J".
001230         88  Fed-Calc-Days       value "D".
001240         88  Fed-Calc-Last-Day   value "L".
001250         88  Fed-Calc-Prev-Month value "P".
001260     03  Fed-In-Date-1        pic 9(8).
001270     03  Fed-D1-Brkdwn redefines Fed-In-Date-1.
001280         05  Fed-D1-Ccyy      pic 9(4).
001290         05  Fed-D1-Mm        pic 99.
001300         05  Fed-D1-Dd        pic 99.
001310     03  Fed-In-Date-2        pic 9(8).
001320     03  Fed-D2-Brkdwn redefines Fed-In-Date-2.
001330         05  Fed-D2-Ccyy      pic 9(4).
001340         05  Fed-D2-Mm        pic 99.
001350         05  Fed-D2-Dd        pic 99.
001360     03  Fed-Out-Date         pic 9(8).
001370     03  Fed-Outd-Brkdwn redefines Fed-Out-Date.
001380         05  Fed-Outd-Ccyy    pic 9(4).
001390         05  Fed-Outd-Mm      pic 99.
001400         05  Fed-Outd-Dd      pic 99.
001410     03  Fed-Out-Days         pic s9(5).
001420     03  Fed-Out-Jdn          binary-long.
001430     03  filler               pic x(5).
001440*
001450 procedure division using Fedate-Parms.
001460*=====================================
001470*
001480 aa000-Main               section.
001490*********************************
001500     evaluate true
001510         when Fed-Calc-Jdn
001520             perform bb010-Calc-Jdn thru bb010-Exit
001530         when Fed-Calc-Days
001540             perform bb020-Calc-Days thru bb020-Exit
001550         when Fed-Calc-Last-Day
001560             perform bb030-Calc-Last-Day thru bb030-Exit
001570         when Fed-Calc-Prev-Month
001580             perform bb040-Calc-Prev-Month thru bb040-Exit
001590         when other
001600             move zero to Fed-Out-Jdn
001610     end-evaluate.
001620     goback.
001630*
001640 aa000-Exit.  exit section.
001650*
001660 bb010-Calc-Jdn           section.
001670*********************************
001680     move     Fed-D1-Ccyy to WS-Work-Ccyy.
001690     move     Fed-D1-Mm   to WS-Work-Mm.
001700     move     Fed-D1-Dd   to WS-Work-Dd.
001710     perform  cc010-Jdn-Of-Date thru cc010-Exit.
001720     move     WS-Jdn-Result to Fed-Out-Jdn.
001730*
001740 bb010-Exit.  exit section.
001750*
001760 bb020-Calc-Days          section.
001770*********************************
001780*    Fed-Out-Days is Date-1 minus Date-2, in whole days -
001790*    e.g. Date-1 = Expiry-Date, Date-2 = Today gives the
001800*    Days-Remaining figure FE920 needs (may be negative).
001810     move     Fed-D1-Ccyy to WS-Work-Ccyy.
001820     move     Fed-D1-Mm   to WS-Work-Mm.
001830     move     Fed-D1-Dd   to WS-Work-Dd.
001840     perform  cc010-Jdn-Of-Date thru cc010-Exit.
001850     move     WS-Jdn-Result to WS-Jdn-1.
001860     move     Fed-D2-Ccyy to WS-Work-Ccyy.
001870     move     Fed-D2-Mm   to WS-Work-Mm.
001880     move     Fed-D2-Dd   to WS-Work-Dd.
001890     perform  cc010-Jdn-Of-Date thru cc010-Exit.
001900     move     WS-Jdn-Result to WS-Jdn-2.
001910     compute  Fed-Out-Days = WS-Jdn-1 - WS-Jdn-2.
001920*
001930 bb020-Exit.  exit section.
001940*
001950 bb030-Calc-Last-Day      section.
001960*********************************
001970*    Fed-In-Date-1's Dd is ignored - only Ccyy/Mm matter.
001980     move     Fed-D1-Mm   to WS-Calc-Month-Ix.
001990     move     Fed-D1-Ccyy to WS-Leap-Ccyy.
002000     perform  dd010-Test-Leap-Year thru dd010-Exit.
002010     move     WS-Days-In-Month (WS-Calc-Month-Ix) to WS-Last-Day.
002020     if       WS-Calc-Month-Ix = 02 and WS-Is-Leap-Year
002030              add 1 to WS-Last-Day
002040     end-if.
002050     move     Fed-D1-Ccyy to Fed-Outd-Ccyy.
002060     move     Fed-D1-Mm   to Fed-Outd-Mm.
002070     move     WS-Last-Day to Fed-Outd-Dd.
002080*
002090 bb030-Exit.  exit section.
002100*
002110 bb040-Calc-Prev-Month    section.
002120*********************************
002130*    Fed-In-Date-1's Dd is ignored - only Ccyy/Mm matter.
002140*    January rolls back to December of the year before.
002150     if       Fed-D1-Mm = 01
002160              compute Fed-Outd-Ccyy = Fed-D1-Ccyy - 1
002170              move    12 to Fed-Outd-Mm
002180     else
002190              move    Fed-D1-Ccyy to Fed-Outd-Ccyy
002200              compute Fed-Outd-Mm = Fed-D1-Mm - 1
002210     end-if.
002220     move     1 to Fed-Outd-Dd.
002230*
002240 bb040-Exit.  exit section.
002250*
002260 cc010-Jdn-Of-Date        section.
002270*********************************
002280*    Standard civil-to-Julian-Day-Number conversion, done in
002290*    plain integer arithmetic so no FUNCTION is needed.  Every
002300*    divide here is a truncating integer divide.
002310     compute  WS-Calc-A = (14 - WS-Work-Mm) / 12.
002320     compute  WS-Calc-Y = WS-Work-Ccyy + 4800 - WS-Calc-A.
002330     compute  WS-Calc-M = WS-Work-Mm + (12 * WS-Calc-A) - 3.
002340     compute  WS-Jdn-Result =
002350              WS-Work-Dd
002360              + ((153 * WS-Calc-M) + 2) / 5
002370              + (365 * WS-Calc-Y)
002380              + (WS-Calc-Y / 4)
002390              - (WS-Calc-Y / 100)
002400              + (WS-Calc-Y / 400)
002410              - 32045.
002420*
002430 cc010-Exit.  exit section.
002440*
002450 dd010-Test-Leap-Year     section.
002460*********************************
002470     move     "N" to WS-Leap-Year-Flag.
002480     divide   WS-Leap-Ccyy by 400 giving WS-Leap-Div-Ans
002490              remainder WS-Leap-Rem.
002500     if       WS-Leap-Rem = zero
002510              move "Y" to WS-Leap-Year-Flag
002520              go to dd010-Exit
002530     end-if.
002540     divide   WS-Leap-Ccyy by 100 giving WS-Leap-Div-Ans
002550              remainder WS-Leap-Rem.
002560     if       WS-Leap-Rem = zero
002570              go to dd010-Exit
002580     end-if.
002590     divide   WS-Leap-Ccyy by 4 giving WS-Leap-Div-Ans
002600              remainder WS-Leap-Rem.
002610     if       WS-Leap-Rem = zero
002620              move "Y" to WS-Leap-Year-Flag
002630     end-if.
002640*
002650 dd010-Exit.  exit section.
002660*
