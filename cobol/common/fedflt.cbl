000100*****************************************************************
000110*                                                               *
000120*            Fridge Elf - Default Notify Settings                *
000130*                                                               *
000140*****************************************************************
000150 identification          division.
000160*================================
000170 program-id.             fedflt.
000180*
000190*    Author.             P J Mercer.
000200*    Installation.       Fridge Elf Data Processing.
000210*    Date-Written.       28/11/1987.
000220*    Date-Compiled.
000230*    Security.           Copyright (C) 1987-2026 Fridge Elf Data
000240*                        Processing.  All rights reserved.
000250*
000260*    Remarks.            Builds a default Notify-Settings record
000270*                        for a user who has never saved one.
000280*                        CALLed from FE920, FE925 and FE930 when
000290*                        the read of NOTFST comes back not found.
000300*
000310*    Called Modules.     None.
000320*
000330* Changes:
000340* 28/11/87 pjm - Created.
000350* 05/12/87 pjm - Moved the defaults out of FE920 into their own
000360*                module after FE930 needed the same values and
000370*                ops did not want them keyed twice.
000380* 19/09/98 pjm - Year 2000 review - no date math here, record
000390*                format unaffected.  Signed off for Y2K.
000400* 08/01/26 pjm - Re-versioned for fe-suite v1.00, comment pass
000410*                only, no logic changed.
000420* 10/01/26 pjm - FE925 found to be calling this module as well
000425*                as FE920 and FE930 - Remarks above corrected,
000427*                and the Sysout trace line below was hardcoded
000428*                to "FE930", misnaming the job two times out of
000429*                three.  Trace wording made job-neutral.
000430*
000431 environment              division.
000440*================================
000450 copy "envdiv.cob".
000460 input-output             section.
000470*------------------------------
000480*
000490 data                     division.
000500*================================
000510 working-storage          section.
000520*------------------------------
000530*
000540*    Run date is logged to Sysout only, so ops can see when a
000550*    default record was stamped in if a user ever queries why
000560*    their settings look unfamiliar.
000570 01  WS-Today-Date           pic 9(8).
000580 01  WS-Today-Brkdwn redefines WS-Today-Date.
000590     03  WS-Today-Ccyy       pic 9(4).
000600     03  WS-Today-Mm         pic 99.
000610     03  WS-Today-Dd         pic 99.
000620 01  WS-Today-Display        pic x(10) value spaces.
000630 01  WS-Today-Uk redefines WS-Today-Display.
000640     03  WS-Uk-Dd            pic 99.
000650     03  WS-Uk-Sl-1          pic x.
000660     03  WS-Uk-Mm            pic 99.
000670     03  WS-Uk-Sl-2          pic x.
000680     03  WS-Uk-Ccyy          pic 9(4).
000690*
000700 01  WS-Trace-Line            pic x(40) value spaces.
000710*
000720 linkage                  section.
000730*------------------------------
000740*
000750 01  Fedflt-User-No           pic 9(4).
000760 copy "wsnotst.cob".
000770*
000780 procedure division using Fedflt-User-No
000790                           FE-Notify-Settings-Record.
000800*=========================================================
000810*
000820 aa000-Main               section.
000830*********************************
000840     accept   WS-Today-Date from date YYYYMMDD.
000850     move     WS-Today-Dd   to WS-Uk-Dd.
000860     move     "/"           to WS-Uk-Sl-1.
000870     move     WS-Today-Mm   to WS-Uk-Mm.
000880     move     "/"           to WS-Uk-Sl-2.
000890     move     WS-Today-Ccyy to WS-Uk-Ccyy.
000900*
000910     move     Fedflt-User-No to Ntf-User-No.
000920     move     spaces       to Ntf-Line-User-Id.
000930     move     "Y"          to Ntf-Expiry-Enabled.
000940     move     3            to Ntf-Expiry-Warn-Days.
000950     move     "N"          to Ntf-Low-Stk-Enabled.
000960     move     1            to Ntf-Low-Stk-Threshold.
000970     move     "Y"          to Ntf-Space-Enabled.
000980     move     80           to Ntf-Space-Threshold.
000990     move     0900         to Ntf-Notify-Time.
001000*
001010     string   "DEFAULTS APPLIED USER " delimited by size
001020              Ntf-User-No  delimited by size
001030              " on " delimited by size
001040              WS-Today-Display delimited by size
001050              into WS-Trace-Line.
001060     display  WS-Trace-Line.
001070     goback.
001080*
001090 aa000-Exit.  exit section.
001100*
