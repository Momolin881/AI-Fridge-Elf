000100*******************************************
000110*  SELECT for Food Item Master File        *
000120*******************************************
000130* 24/11/25 pjm - Created.
000140*
000150     select  FE-Food-Item-File
000160             assign       "FDITM"
000170             organization sequential
000180             status       FE-FdItm-Status.
000190*
