000100*****************************************************
000110*                                                   *
000120*   Common Environment Division boilerplate for     *
000130*   the Fridge Elf batch suite.  Copied into every   *
000140*   program immediately after ENVIRONMENT DIVISION.  *
000150*                                                   *
000160*****************************************************
000170* 24/11/25 pjm - Created for fe-suite v1.00.
000180* 11/01/26 pjm - Backed out the UPSI-0 test-mode switch added
000185*                09/01/26 - it was declared for FE920 but never
000187*                actually tested anywhere, so it was just dead
000189*                state sat in SPECIAL-NAMES.  Drop it rather
000191*                than wire up a test mode no program needs yet.
000193*
000200 CONFIGURATION           SECTION.
000210 SOURCE-COMPUTER.        GNUCOBOL.
000220 OBJECT-COMPUTER.        GNUCOBOL.
000230 SPECIAL-NAMES.
000240     C01 IS TOP-OF-FORM
000250     CLASS FE-UPPER-ALPHA IS "A" THRU "Z".
