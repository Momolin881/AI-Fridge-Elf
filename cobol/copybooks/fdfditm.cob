000100*******************************************
000110*  FD for Food Item Master File            *
000120*******************************************
000130* 24/11/25 pjm - Created.
000140*
000150 fd  FE-Food-Item-File
000160     label records are standard.
000170 copy "wsfditm.cob".
000180*
