000100*******************************************
000110*  FD for Monthly Stats Work File           *
000120*******************************************
000130* 05/12/25 pjm - Created.
000140*
000150 fd  FE-Monthly-Stats-File
000160     label records are standard.
000170 copy "wsmstat.cob".
000180*
