000100*******************************************
000110*  SELECT for Notify Settings File         *
000120*******************************************
000130* 24/11/25 pjm - Created.
000140*
000150     select  FE-Notify-Settings-File
000160             assign       "NOTFST"
000170             organization sequential
000180             status       FE-Notst-Status.
000190*
