000100*******************************************
000110*  SELECT for Fridge Master File           *
000120*******************************************
000130* 24/11/25 pjm - Created.
000140*
000150     select  FE-Fridge-File
000160             assign       "FRIDGE"
000170             organization sequential
000180             status       FE-Fridg-Status.
000190*
