000100*******************************************
000110*                                          *
000120*  Record Definition For Monthly          *
000130*        Stats Work File                   *
000140*     Plain sequential - header record      *
000150*     written first, one detail per user    *
000160*******************************************
000170*  File size 256 bytes, header and detail padded to match.
000180*
000190* 05/12/25 pjm - Created.
000200* 18/12/25 pjm - Added Stt-Sugg-Table redefines so FE920 can
000210*                index the three suggestion lines instead of
000220*                addressing Stt-Suggestion-1/2/3 by name.
000230* 09/01/26 pjm - Header record now carries Stt-Head-No-Recs so
000240*                FE930 can print "sent n of t" without a
000250*                second pass of the work file.
000255* 11/01/26 pjm - Corrected the banner and the Stt-Head-Key note
000257*                above - Selmstat.cob is plain sequential, no
000258*                Relative Key clause at all; Festat.cbl writes
000259*                the header first and Festmt.cbl reads it first,
000260*                in file order, same as any other sequential
000261*                header-then-details work file in the suite.
000262*
000270 01  FE-Monthly-Stats-Record.
000280     03  Stt-User-No            pic 9(4).
000290     03  Stt-Fridge-No          pic 9(4).
000300     03  Stt-Stat-Year          pic 9(4).
000310     03  Stt-Stat-Month         pic 9(2).
000320     03  Stt-Saved-Money        pic s9(7)v99.
000330     03  Stt-Wasted-Money       pic s9(7)v99.
000340     03  Stt-Total-Purchased    pic s9(7)v99.
000350     03  Stt-Save-Rate          pic 9(3)v9.
000360     03  Stt-Waste-Rate         pic 9(3)v9.
000370     03  Stt-Used-Count         pic 9(4).
000380     03  Stt-Wasted-Count       pic 9(4).
000390     03  Stt-Purchased-Count    pic 9(4).
000400     03  Stt-Most-Wasted-Cat    pic x(12).
000410     03  Stt-Suggestions.
000420         05  Stt-Suggestion-1   pic x(60).
000430         05  Stt-Suggestion-2   pic x(60).
000440         05  Stt-Suggestion-3   pic x(60).
000450     03  filler                 pic x(3).
000460*
000470*    Stt-Sugg-Table lets Bb060 of FE910 and Aa050 of FE930
000480*    walk the three suggestion lines with Stt-Sugg-Ix instead
000490*    of three near-identical paragraphs.
000500     03  Stt-Sugg-Table redefines Stt-Suggestions.
000510         05  Stt-Sugg-Line      pic x(60)  occurs 3.
000520*
000530 01  FE-Monthly-Stats-Header.
000540     03  Stt-Head-Key           pic 9(4).
000550*        Stt-Head-Key is always zero - spotting the header apart
000555*        from a detail is by position (it is always the first
000557*        record written/read on the sequential file), not by
000559*        this field.
000560     03  Stt-Head-Stat-Year     pic 9(4).
000570     03  Stt-Head-Stat-Month    pic 9(2).
000580     03  Stt-Head-No-Recs       binary-short unsigned.
000590     03  Stt-Head-No-Sent       binary-short unsigned.
000600     03  filler                 pic x(242).
000610*
