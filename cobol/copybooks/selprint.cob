000100*******************************************
000110*  SELECT for shared Print File             *
000120*     80 col - notifications & statements  *
000130*******************************************
000140* 24/11/25 pjm - Created.
000150*
000160     select  Print-File
000170             assign       "PRTFIL"
000180             organization line sequential
000190             status       FE-Print-Status.
000200*
