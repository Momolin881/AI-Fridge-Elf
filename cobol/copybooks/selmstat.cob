000100*******************************************
000110*  SELECT for Monthly Stats Work File      *
000120*     Header record 1st, details follow    *
000130*******************************************
000140* 05/12/25 pjm - Created.
000150*
000160     select  FE-Monthly-Stats-File
000170             assign       "MSTAT"
000180             organization sequential
000190             status       FE-Mstat-Status.
000200*
