000100*******************************************
000110*                                          *
000120*  Working-Storage Table For Expiry       *
000130*        Warning Detail Lines              *
000140*     Built fresh for each user in FE920   *
000150*     NOT a file - working-storage only    *
000160*******************************************
000170*
000180* 28/11/25 pjm - Created.
000190* 19/12/25 pjm - Ewn-Qualify-Count split off from Ewn-Line-Count
000200*                after ops noticed the count line was only
000210*                showing the 5 printed, not all qualifying.
000215* 10/01/26 pjm - Added filler to the table and the Ewn-Lines
000217*                group, house layout style.
000218* 11/01/26 pjm - Added Ewn-Wording - FE920 moved its detail
000219*                lines onto Report Writer, so the wording
000221*                built by gg010-Build-Wording now has to be
000222*                held per line for the Source clause to pick
000223*                up at Generate time, not just passed through
000224*                a throwaway Working-Storage field.
000225*
000230 01  FE-Expiry-Warning-Table.
000240     03  Ewn-Qualify-Count     pic 9(4).
000250*        Ewn-Qualify-Count is ALL qualifying items for the
000260*        user, used on the "YOU HAVE nnn ITEMS" count line.
000270     03  Ewn-Line-Count        pic 9.
000280*        Ewn-Line-Count is capped at 5 - the most detail
000290*        lines the notification will ever print.
000300     03  Ewn-Lines occurs 5.
000310         05  Ewn-Item-Name      pic x(20).
000320         05  Ewn-Expiry-Date    pic 9(8).
000330         05  Ewn-Days-Remaining pic s9(3).
000332         05  Ewn-Wording        pic x(16).
000335         05  filler             pic x(4).
000337     03  filler                 pic x(5).
000340*
