000100*******************************************
000110*                                          *
000120*  Record Definition For Food Item         *
000130*           File                           *
000140*     Uses Itm-Item-No as key              *
000150*******************************************
000160*  File size 89 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 24/11/25 pjm - Created.
000210* 02/12/25 pjm - Added Itm-Purch-Brkdwn & Itm-Arch-Brkdwn
000220*                redefines for month-range testing in FE910.
000230* 15/01/26 pjm - Confirmed Itm-Category stays at 12 to match
000240*                the fridge app export - do not widen.
000250*
000260 01  FE-Food-Item-Record.
000270     03  Itm-Item-No           pic 9(6).
000280     03  Itm-Fridge-No         pic 9(4).
000290     03  Itm-Name              pic x(20).
000300*        Itm-Category spaces = uncategorised.
000310     03  Itm-Category          pic x(12).
000320*        Itm-Price zero when no price was captured.
000330     03  Itm-Price             pic s9(5)v99.
000340*        Itm-Purch-Date is ccyymmdd.
000350     03  Itm-Purch-Date        pic 9(8).
000360     03  Itm-Purch-Brkdwn redefines Itm-Purch-Date.
000370         05  Itm-Purch-CCYY    pic 9(4).
000380         05  Itm-Purch-MM      pic 99.
000390         05  Itm-Purch-DD      pic 99.
000400*        Itm-Expiry-Date is ccyymmdd, zero = unknown.
000410     03  Itm-Expiry-Date       pic 9(8).
000420*        Itm-Status - A = active, R = archived.
000430     03  Itm-Status            pic x.
000440*        Itm-Arch-Date is ccyymmdd, zero = still active.
000450     03  Itm-Arch-Date         pic 9(8).
000460     03  Itm-Arch-Brkdwn redefines Itm-Arch-Date.
000470         05  Itm-Arch-CCYY     pic 9(4).
000480         05  Itm-Arch-MM       pic 99.
000490         05  Itm-Arch-DD       pic 99.
000500*        Itm-Disposal-Reason - U = used, W = wasted, space = unmarked.
000510     03  Itm-Disposal-Reason   pic x.
000520     03  filler                pic x(14).
000530*
