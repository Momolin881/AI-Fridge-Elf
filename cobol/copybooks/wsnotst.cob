000100*******************************************
000110*                                          *
000120*  Record Definition For Notify           *
000130*        Settings File                     *
000140*     Uses Ntf-User-No as key              *
000150*     One record per user                 *
000160*******************************************
000170*  File size 38 bytes.
000180*
000190* 24/11/25 pjm - Created.
000200* 03/12/25 pjm - Added Ntf-Time-Brkdwn redefines so FE910/
000210*                FE920 can test the Hh/Mm parts separately.
000220* 11/01/26 pjm - Added 88-levels on the three enabled flags,
000230*                requested by qa after a typo'd 'y' lower
000240*                case slipped past the expiry check in UAT.
000250*
000260 01  FE-Notify-Settings-Record.
000270     03  Ntf-User-No            pic 9(4).
000280     03  Ntf-Line-User-Id       pic x(20).
000290     03  Ntf-Expiry-Enabled     pic x.
000300         88  Ntf-Expiry-Is-On       value "Y".
000310         88  Ntf-Expiry-Is-Off       value "N".
000320     03  Ntf-Expiry-Warn-Days   pic 9(2).
000330     03  Ntf-Low-Stk-Enabled    pic x.
000340         88  Ntf-Low-Stk-Is-On       value "Y".
000350         88  Ntf-Low-Stk-Is-Off       value "N".
000360     03  Ntf-Low-Stk-Threshold  pic 9(2).
000370     03  Ntf-Space-Enabled      pic x.
000380         88  Ntf-Space-Is-On         value "Y".
000390         88  Ntf-Space-Is-Off        value "N".
000400     03  Ntf-Space-Threshold    pic 9(3).
000410     03  Ntf-Notify-Time        pic 9(4).
000420     03  Ntf-Time-Brkdwn redefines Ntf-Notify-Time.
000430         05  Ntf-Notify-Hh      pic 99.
000440         05  Ntf-Notify-Mm      pic 99.
000450*
000460* Default-settings values applied by FE930 when a user has
000470* no Notify-Settings record on file (see FE930 Bb010 para).
000480*     Ntf-Expiry-Enabled      "Y"
000490*     Ntf-Expiry-Warn-Days    03
000500*     Ntf-Low-Stk-Enabled     "N"
000510*     Ntf-Low-Stk-Threshold   01
000520*     Ntf-Space-Enabled       "Y"
000530*     Ntf-Space-Threshold     080
000540*     Ntf-Notify-Time         0900
000550*
