000100*******************************************
000110*  FD for Fridge Master File                *
000120*******************************************
000130* 24/11/25 pjm - Created.
000140*
000150 fd  FE-Fridge-File
000160     label records are standard.
000170 copy "wsfridg.cob".
000180*
