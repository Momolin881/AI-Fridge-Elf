000100*******************************************
000110*                                          *
000120*  Record Definition For Fridge File       *
000130*     Uses Frg-Fridge-No as key            *
000140*******************************************
000150*  File size 32 bytes.  No filler - record is an exact fit,
000155*  same as the notify-settings layout in wsnotst.cob.
000160*
000170* 24/11/25 pjm - Created.
000180* 01/12/25 pjm - Chg Frg-User-No to pic 9(4), was 99, to
000190*                match the notify-settings user key width.
000200* 10/01/26 pjm - Queried adding trailing filler for house
000205*                layout style - left as-is, record is an
000207*                exact 32 byte fit, no slack to pad.
000210 01  FE-Fridge-Record.
000220     03  Frg-Fridge-No       pic 9(4).
000230     03  Frg-User-No         pic 9(4).
000240     03  Frg-Model-Name      pic x(20).
000250     03  Frg-Capacity-Ltrs   pic 9(4).
000260*
